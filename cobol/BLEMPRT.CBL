000100******************************************************************
000200* FECHA       : 16/04/2004                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : INFINITPAGES / PRESTAMO DE DOCUMENTOS            *
000500* PROGRAMA    : BLEMPRT                                          *
000600* TIPO        : BATCH (SUBRUTINA, CALLED)                        *
000700* DESCRIPCION : REGISTRA EL RETORNO DE UN EMPRESTAMO (DEVOLUCION *
000800*             : DE DOCUMENTO). ES LA UNICA RUTINA AUTORIZADA A   *
000900*             : CERRAR UN REGISTRO EMPRUNT; LA COMPARTEN BLEMP01 *
001000*             : (ACCION R DE SU PROPIO MENU) Y BLADM01           *
001100*             : (VALIDA-RETOUR, RETORNO ORDENADO POR EL ADMIN).  *
001200* ARCHIVOS    : EMPRUNT=I-O, DOCUMENT=I-O                        *
001300* ACCION (ES) : UNICA (RETORNAR UN EMPRESTAMO POR SU LLAVE)      *
001400* PROGRAMA(S) : BLEMPCL                                          *
001500* BPM/RATIONAL: 241098                                           *
001600* NOMBRE      : RETORNO DE EMPRESTAMOS                           *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    BLEMPRT.
002100 AUTHOR.        ERICK RAMIREZ.
002200 INSTALLATION.  INFINITPAGES - DEPTO. DESARROLLO BATCH.
002300 DATE-WRITTEN.  16/04/2004.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
002600*-----------------------------------------------------------------
002700*   HISTORIA DE CAMBIOS                                         *
002800*-----------------------------------------------------------------
002900* 16/04/2004 PEDR ALTA DE LA SUBRUTINA DE RETORNO DE EMPRUNT.     PEDR04  
003000* 08/11/2005 PEDR SE INCLUYE EL CALCULO DE LA PENALIDAD VIA       PEDR05  
003100*                 CALL A BLEMPCL (FUNCION PE) CUANDO HAY ATRASO.
003200* 02/10/2006 PEDR SE COMPARTE LA RUTINA CON EL MODULO DE ADMIN    PEDR06  
003300*                 (BLADM01-VALIDA-RETOUR) PARA EVITAR DUPLICAR
003400*                 LA LOGICA DE CIERRE DE EMPRESTAMOS.
003500* 19/07/2009 PEDR SE AGREGA LK-RETURN-CODE CON 88-NIVEL PARA      PEDR09  
003600*                 DISTINGUIR "YA RETORNADO" DE "NO ENCONTRADO".
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT EMPRUNT  ASSIGN   TO EMPRUNT
004500            ORGANIZATION      IS RELATIVE
004600            ACCESS MODE       IS DYNAMIC
004700            RELATIVE KEY      IS WKS-REL-EMPRUNT
004800            FILE STATUS       IS FS-EMPRUNT
004900                                 FSE-EMPRUNT.
005000     SELECT DOCUMENT ASSIGN   TO DOCUMENT
005100            ORGANIZATION      IS RELATIVE
005200            ACCESS MODE       IS DYNAMIC
005300            RELATIVE KEY      IS WKS-REL-DOCUMENT
005400            FILE STATUS       IS FS-DOCUMENT
005500                                 FSE-DOCUMENT.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900*1 -->MAESTRO DE EMPRESTAMOS
006000 FD  EMPRUNT.
006100     COPY BLEMPM.
006200*2 -->MAESTRO DE DOCUMENTOS (CATALOGO)
006300 FD  DOCUMENT.
006400     COPY BLDOCM.
006500
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006900******************************************************************
007000 01  WKS-FS-STATUS.
007100     02  FS-EMPRUNT                 PIC 9(02) VALUE ZEROES.
007200     02  FSE-EMPRUNT.
007300         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
007400         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
007500         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
007600     02  FS-DOCUMENT                PIC 9(02) VALUE ZEROES.
007700     02  FSE-DOCUMENT.
007800         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
007900         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
008000         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
008100     05  FILLER                      PIC X(05) VALUE SPACES.
008200 77  WKS-REL-EMPRUNT                PIC 9(09) COMP VALUE 0.
008300 77  WKS-REL-DOCUMENT               PIC 9(09) COMP VALUE 0.
008400******************************************************************
008500*              LLAMADA AL MOTOR DE CALCULO BLEMPCL               *
008600******************************************************************
008700 01  WKS-PARMS-BLEMPCL.
008800     05  WKS-CL-FUNCTION            PIC X(02).
008900     05  WKS-CL-DATE-AUJOURDHUI     PIC 9(08).
009000     05  WKS-CL-EMP-DATE-EMPRUNT    PIC 9(08).
009100     05  WKS-CL-EMP-DATE-RETOUR     PIC 9(08).
009200     05  WKS-CL-EMP-DATE-RETOUR-EFF PIC 9(08).
009300     05  WKS-CL-EMP-DUREE-MAX       PIC 9(03).
009400     05  WKS-CL-USR-TYPE            PIC X(17).
009500     05  WKS-CL-DOC-PRIX-PAR-JOUR   PIC S9(05)V99 COMP-3.
009600     05  WKS-CL-DOC-EST-DEFINI      PIC X(01).
009700     05  WKS-CL-RESULT-JOURS        PIC S9(05) COMP.
009800     05  WKS-CL-RESULT-MONTANT      PIC S9(07)V99 COMP-3.
009900     05  WKS-CL-RESULT-FLAG         PIC X(01).
010000     05  WKS-CL-RETURN-CODE         PIC 9(02).
010100******************************************************************
010200 LINKAGE SECTION.
010300 01  LK-BLEMPRT-PARMS.
010400     05  LK-EMP-ID                  PIC 9(09).
010500     05  LK-DATE-AUJOURDHUI         PIC 9(08).
010600     05  LK-RETURN-CODE             PIC 9(02).
010700         88  LK-RETOUR-OK               VALUE 0.
010800         88  LK-RETOUR-DEJA-FAIT        VALUE 1.
010900         88  LK-RETOUR-NON-TROUVE       VALUE 2.
011000******************************************************************
011100 PROCEDURE DIVISION USING LK-BLEMPRT-PARMS.
011200******************************************************************
011300 000-MAIN SECTION.
011400     SET LK-RETOUR-OK TO TRUE
011500     OPEN I-O EMPRUNT DOCUMENT
011600     MOVE LK-EMP-ID TO WKS-REL-EMPRUNT
011700     READ EMPRUNT
011800         INVALID KEY
011900            SET LK-RETOUR-NON-TROUVE TO TRUE
012000     END-READ
012100     IF LK-RETOUR-OK
012200        IF EMP-RETOURNE OR EMP-DATE-RETOUR-EFFECTIVE NOT = 0
012300           SET LK-RETOUR-DEJA-FAIT TO TRUE
012400        ELSE
012500           PERFORM FERME-EMPRESTAMO
012600           PERFORM LIBERE-DOCUMENT
012700        END-IF
012800     END-IF
012900     CLOSE EMPRUNT DOCUMENT
013000     GOBACK.
013100 000-MAIN-E. EXIT.
013200
013300******************************************************************
013400*        C I E R R E   D E L   R E G I S T R O   E M P R U N T   *
013500******************************************************************
013600 FERME-EMPRESTAMO SECTION.
013700     MOVE LK-DATE-AUJOURDHUI TO EMP-DATE-RETOUR-EFFECTIVE
013800     SET  EMP-RETOURNE TO TRUE
013900     PERFORM CHERCHE-DOCUMENT
014000     MOVE SPACES             TO WKS-CL-DOC-EST-DEFINI
014100     IF FS-DOCUMENT = 0
014200        MOVE 'Y'             TO WKS-CL-DOC-EST-DEFINI
014300        MOVE DOC-PRIX-PAR-JOUR TO WKS-CL-DOC-PRIX-PAR-JOUR
014400     ELSE
014500        MOVE 'N'             TO WKS-CL-DOC-EST-DEFINI
014600        MOVE 0               TO WKS-CL-DOC-PRIX-PAR-JOUR
014700     END-IF
014800     MOVE 'PE'                      TO WKS-CL-FUNCTION
014900     MOVE LK-DATE-AUJOURDHUI        TO WKS-CL-DATE-AUJOURDHUI
015000     MOVE EMP-DATE-EMPRUNT          TO WKS-CL-EMP-DATE-EMPRUNT
015100     MOVE EMP-DATE-RETOUR           TO WKS-CL-EMP-DATE-RETOUR
015200     MOVE EMP-DATE-RETOUR-EFFECTIVE
015300                              TO WKS-CL-EMP-DATE-RETOUR-EFF
015400     MOVE EMP-DUREE-MAX             TO WKS-CL-EMP-DUREE-MAX
015500     CALL 'BLEMPCL' USING WKS-PARMS-BLEMPCL
015600     MOVE WKS-CL-RESULT-MONTANT TO EMP-PENALITE
015700     REWRITE REG-BLEMPM
015800         INVALID KEY
015900            DISPLAY 'BLEMPRT, ERROR AL REESCRIBIR EMPRUNT: '
016000                    EMP-ID
016100     END-REWRITE.
016200 FERME-EMPRESTAMO-E. EXIT.
016300
016400******************************************************************
016500*        L O C A L I Z A   E L   D O C U M E N T O   P R E S T   *
016600******************************************************************
016700 CHERCHE-DOCUMENT SECTION.
016800     MOVE EMP-DOC-ID TO WKS-REL-DOCUMENT
016900     READ DOCUMENT
017000         INVALID KEY
017100            DISPLAY 'BLEMPRT, DOCUMENT NO ENCONTRADO: '
017200                    EMP-DOC-ID
017300     END-READ.
017400 CHERCHE-DOCUMENT-E. EXIT.
017500
017600******************************************************************
017700*        L I B E R A   E L   D O C U M E N T O                   *
017800******************************************************************
017900 LIBERE-DOCUMENT SECTION.
018000     IF FS-DOCUMENT = 0
018100        SET DOC-DISPONIBLE-SI TO TRUE
018200        REWRITE REG-BLDOCM
018300            INVALID KEY
018400               DISPLAY 'BLEMPRT, ERROR AL REESCRIBIR DOCUMENT: '
018500                       DOC-ID
018600        END-REWRITE
018700     END-IF.
018800 LIBERE-DOCUMENT-E. EXIT.
