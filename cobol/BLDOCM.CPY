000100******************************************************************
000200*               C O P Y   B L D O C M                            *
000300*  MAESTRO DE DOCUMENTOS DEL CATALOGO (FISICOS Y DIGITALES).     *
000400*  INCLUIDO POR FD DOCUMENT EN LOS PROGRAMAS BLEMP01, BLEMPCL,   *
000500*  BLEMPRT, BLADM01 Y BLSAD01.                                   *
000600******************************************************************
000700*-----------------------------------------------------------------
000800*   HISTORIA DE CAMBIOS DEL COPY                                PEDR
000900*-----------------------------------------------------------------
001000* 03/02/1989 JB   ALTA DEL LAYOUT ORIGINAL DEL CATALOGO.
001100* 30/05/1992 RDZ  SE AGREGA DOC-CATEGORIE-ID PARA CLASIFICAR POR
001200*                 CATEGORIA.
001300* 08/08/1995 MCG  SE AGREGAN CONTADORES DOC-NOMBRE-CONSULTATIONS
001400*                 Y DOC-NOMBRE-EMPRUNTS PARA LOS REPORTES.
001500* 11/11/1998 PEDR AJUSTE DE SIGLO (Y2K), SIN CAMPOS DE FECHA EN   PEDR98  
001600*                 ESTE MAESTRO; SOLO SE REVISA ANCHO DE CAMPOS.
001700* 16/04/2004 PEDR SE AGREGA DOC-NOTE-GLOBALE PARA CALIFICACION    PEDR04  
001800*                 PROMEDIO DE RESENAS MODERADAS.
001900*-----------------------------------------------------------------
002000 01  REG-BLDOCM.
002100*----------------------------------------------------------------*
002200*    LLAVE PRIMARIA DEL CATALOGO                                 *
002300*----------------------------------------------------------------*
002400     05  DOC-ID                      PIC 9(09).
002500     05  DOC-TITRE                   PIC X(80).
002600     05  DOC-AUTEUR                  PIC X(60).
002700*----------------------------------------------------------------*
002800*    CLASE DE DOCUMENTO -  R = FISICO   N = DIGITAL              *
002900*----------------------------------------------------------------*
003000     05  DOC-TYPE                    PIC X(01).
003100         88  DOC-ES-FISICO               VALUE 'R'.
003200         88  DOC-ES-DIGITAL              VALUE 'N'.
003300     05  DOC-CATEGORIE-ID            PIC 9(09).
003400     05  DOC-DISPONIBLE              PIC X(01).
003500         88  DOC-DISPONIBLE-SI           VALUE 'Y'.
003600         88  DOC-DISPONIBLE-NO           VALUE 'N'.
003700*----------------------------------------------------------------*
003800*    TARIFA DIARIA Y CONTADORES DE USO                           *
003900*----------------------------------------------------------------*
004000     05  DOC-PRIX-PAR-JOUR           PIC S9(05)V99 COMP-3.
004100     05  DOC-NOMBRE-CONSULTATIONS    PIC 9(09).
004200     05  DOC-NOMBRE-EMPRUNTS         PIC 9(09).
004300     05  DOC-NOTE-GLOBALE            PIC S9(01)V99 COMP-3.
004400*----------------------------------------------------------------*
004500*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL CATALOGO      *
004600*----------------------------------------------------------------*
004700     05  FILLER                      PIC X(24).
