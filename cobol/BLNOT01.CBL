000100******************************************************************
000200* FECHA       : 16/04/2004                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : INFINITPAGES / PRESTAMO DE DOCUMENTOS            *
000500* PROGRAMA    : BLNOT01                                          *
000600* TIPO        : BATCH (PRINCIPAL)                                *
000700* DESCRIPCION : PROCESO DE NOTIFICACIONES. CORRE UNA VEZ AL DIA  *
000800*             : Y RECORRE EL MAESTRO DE EMPRESTAMOS PARA AVISAR  *
000900*             : DE RETORNOS PROXIMOS, GENERA EL AVISO DE         *
001000*             : PENALIDAD AL CERRARSE UN EMPRESTAMO ATRASADO,    *
001100*             : NOTIFICA UN DOCUMENTO NUEVO A TODOS LOS USUARIOS *
001200*             : ACTIVOS Y MARCA COMO LEIDAS LAS NOTIFICACIONES   *
001300*             : DE UN USUARIO.                                   *
001400* ARCHIVOS    : EMPRUNT=INPUT, UTILISATEUR=INPUT,                *
001500*             : NOTIFICATION=I-O                                 *
001600* ACCION (ES) : D (RAPPEL DIARIO), N (NUEVO DOCUMENTO),          *
001700*             : P (PENALITE), M (MARCA LEIDAS)                   *
001800* PROGRAMA(S) : NINGUNO                                          *
001900* BPM/RATIONAL: 241098                                           *
002000* NOMBRE      : PROCESO DE NOTIFICACIONES                        *
002100* DESCRIPCION : MANTENIMIENTO                                    *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    BLNOT01.
002500 AUTHOR.        ERICK RAMIREZ.
002600 INSTALLATION.  INFINITPAGES - DEPTO. DESARROLLO BATCH.
002700 DATE-WRITTEN.  16/04/2004.
002800 DATE-COMPILED.
002900 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
003000*-----------------------------------------------------------------
003100*   HISTORIA DE CAMBIOS                                         *
003200*-----------------------------------------------------------------
003300* 16/04/2004 PEDR ALTA DEL PROGRAMA, RAPPEL DIARIO DE RETORNOS.   PEDR04  
003400* 08/11/2005 PEDR SE AGREGA LA ACCION N (NUEVO DOCUMENTO), FAN-   PEDR05  
003500*                 OUT A TODOS LOS USUARIOS ACTIVOS.
003600* 02/10/2006 PEDR SE AGREGA LA ACCION P (PENALITE) AL CERRAR UN   PEDR06  
003700*                 EMPRUNT CON ATRASO.
003800* 19/07/2009 PEDR SE AGREGA LA ACCION M (MARCA LEIDAS) PARA EL    PEDR09
003900*                 MODULO DE BANDEJA DE ENTRADA DEL USUARIO.
004000* 27/08/2015 PEDR BPM 255121: LA ACCION D SOLO CUBRIA 0,1,2 Y     PEDR15
004100*                 NEGATIVOS DE WKS-JOURS-RESTANTS; SE AGREGA 3
004200*                 A LA PRIORIDAD MOYENNE Y UN RECORDATORIO BASSE
004300*                 PARA MAS DE 3 DIAS, PEDIDO DE ATENCION A USUARIO.
004400* 27/08/2015 PEDR BPM 255142: EL RECORDATORIO BASSE DE MAS DE 3  PEDR15
004500*                 DIAS AHORA ARMA WKS-RAPPEL-MESSAGE CON STRING
004600*                 INCLUYENDO EMP-DATE-RETOUR, ANTES ERA UN
004700*                 LITERAL FIJO SIN LA FECHA DE VENCIMIENTO.
004800* 27/08/2015 PEDR BPM 255144: LOS RECORDATORIOS DE VENCIDO, VENCE
004900*                 HOY Y VENCE PRONTO AHORA ARMAN WKS-RAPPEL-
005000*                 MESSAGE CON STRING INCLUYENDO EL NUMERO DE DIAS
005100*                 (WKS-JOURS-RESTANTS), ANTES ERAN LITERALES FIJOS
005200*                 SIN EL DATO CALCULADO.
005300* 27/08/2015 PEDR BPM 255145: LA ACCION M (MARCA LEIDAS) AHORA
005400*                 LLEVA WKS-CONTADOR-LUES Y LO REPORTA AL FINAL DE
005500*                 400-MARQUE-LUES, PARA DEJAR CONSTANCIA DE CUANTAS
005600*                 NOTIFICATIONS SE ACTUALIZARON.
005700*-----------------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT EMPRUNT      ASSIGN TO EMPRUNT
006500            ORGANIZATION      IS RELATIVE
006600            ACCESS MODE       IS DYNAMIC
006700            RELATIVE KEY      IS WKS-REL-EMPRUNT
006800            FILE STATUS       IS FS-EMPRUNT
006900                                 FSE-EMPRUNT.
007000     SELECT UTILISATEUR  ASSIGN TO UTILISATEUR
007100            ORGANIZATION      IS RELATIVE
007200            ACCESS MODE       IS DYNAMIC
007300            RELATIVE KEY      IS WKS-REL-UTILISATEUR
007400            FILE STATUS       IS FS-UTILISATEUR
007500                                 FSE-UTILISATEUR.
007600     SELECT NOTIFICATION ASSIGN TO NOTIFICATION
007700            ORGANIZATION      IS RELATIVE
007800            ACCESS MODE       IS DYNAMIC
007900            RELATIVE KEY      IS WKS-REL-NOTIFICATION
008000            FILE STATUS       IS FS-NOTIFICATION
008100                                 FSE-NOTIFICATION.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500*1 -->MAESTRO DE EMPRESTAMOS
008600 FD  EMPRUNT.
008700     COPY BLEMPM.
008800*2 -->MAESTRO DE USUARIOS
008900 FD  UTILISATEUR.
009000     COPY BLUSRM.
009100*3 -->ARCHIVO DE NOTIFICACIONES
009200 FD  NOTIFICATION.
009300     COPY BLNOTM.
009400
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700*               TARJETA DE CONTROL (SYSIN)                       *
009800******************************************************************
009900 01  WKS-TARJETA-CONTROL.
010000     05  WKS-PARM-ACCION              PIC X(01).
010100         88  WKS-ACCION-RAPPEL            VALUE 'D'.
010200         88  WKS-ACCION-NUEVO-DOC         VALUE 'N'.
010300         88  WKS-ACCION-PENALITE          VALUE 'P'.
010400         88  WKS-ACCION-MARCA-LUES        VALUE 'M'.
010500     05  WKS-PARM-USR-ID               PIC 9(09).
010600     05  WKS-PARM-EMP-ID               PIC 9(09).
010700     05  WKS-PARM-DOC-ID               PIC 9(09).
010800     05  WKS-PARM-DOC-TITRE            PIC X(80).
010900     05  FILLER                        PIC X(16).
011000******************************************************************
011100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011200******************************************************************
011300 01  WKS-FS-STATUS.
011400     02  FS-EMPRUNT                   PIC 9(02) VALUE ZEROES.
011500     02  FSE-EMPRUNT.
011600         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
011900     02  FS-UTILISATEUR               PIC 9(02) VALUE ZEROES.
012000     02  FSE-UTILISATEUR.
012100         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
012400     02  FS-NOTIFICATION              PIC 9(02) VALUE ZEROES.
012500     02  FSE-NOTIFICATION.
012600         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
012700         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
012900     05  FILLER                      PIC X(05) VALUE SPACES.
013000 77  WKS-REL-EMPRUNT                  PIC 9(09) COMP VALUE 0.
013100 77  WKS-REL-UTILISATEUR              PIC 9(09) COMP VALUE 0.
013200 77  WKS-REL-NOTIFICATION             PIC 9(09) COMP VALUE 0.
013300******************************************************************
013400*               CAMPOS DE TRABAJO DEL PROCESO                    *
013500******************************************************************
013600 01  WKS-CAMPOS-DE-TRABAJO.
013700     05  WKS-FIN-EMPRUNT              PIC 9(01) COMP VALUE 0.
013800         88  WKS-HAY-FIN-EMPRUNT          VALUE 1.
013900     05  WKS-FIN-UTILISATEUR          PIC 9(01) COMP VALUE 0.
014000         88  WKS-HAY-FIN-UTILISATEUR      VALUE 1.
014100     05  WKS-FIN-NOTIFICATION         PIC 9(01) COMP VALUE 0.
014200         88  WKS-HAY-FIN-NOTIFICATION     VALUE 1.
014300     05  WKS-CONTADOR-NOTIFICATIONS   PIC 9(09) COMP VALUE 0.
014400     05  WKS-CONTADOR-LUES           PIC 9(09) COMP VALUE 0.
014500     05  WKS-FECHA-HOY                PIC 9(08).
014600     05  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
014700         10  WKS-ANI-HOY              PIC 9(04).
014800         10  WKS-MES-HOY              PIC 9(02).
014900         10  WKS-DIA-HOY              PIC 9(02).
015000     05  WKS-JOURS-RESTANTS           PIC S9(05) COMP.
015100     05  WKS-JOURS-RESTANTS-ABS       PIC S9(05) COMP VALUE 0.
015200     05  WKS-JOURS-RESTANTS-ED        PIC 9(03) VALUE 0.
015300     05  WKS-RAPPEL-TYPE               PIC X(07).
015400     05  WKS-RAPPEL-PRIORITE           PIC X(07).
015500     05  WKS-RAPPEL-MESSAGE            PIC X(80).
015600     05  FILLER                        PIC X(10).
015700******************************************************************
015800*        PARAMETROS PASADOS A BLEMPCL (DIAS RESTANTES)           *
015900******************************************************************
016000 01  WKS-PARMS-BLEMPCL.
016100     05  WKS-CL-FUNCTION              PIC X(02).
016200     05  WKS-CL-DATE-AUJOURDHUI       PIC 9(08).
016300     05  WKS-CL-EMP-DATE-EMPRUNT      PIC 9(08).
016400     05  WKS-CL-EMP-DATE-RETOUR       PIC 9(08).
016500     05  WKS-CL-EMP-DATE-RETOUR-EFF   PIC 9(08).
016600     05  WKS-CL-EMP-DUREE-MAX         PIC 9(03).
016700     05  WKS-CL-USR-TYPE              PIC X(17).
016800     05  WKS-CL-DOC-PRIX-PAR-JOUR     PIC S9(05)V99 COMP-3.
016900     05  WKS-CL-DOC-EST-DEFINI        PIC X(01).
017000     05  WKS-CL-RESULT-JOURS          PIC S9(05) COMP.
017100     05  WKS-CL-RESULT-MONTANT        PIC S9(07)V99 COMP-3.
017200     05  WKS-CL-RESULT-FLAG           PIC X(01).
017300     05  WKS-CL-RETURN-CODE           PIC 9(02).
017400******************************************************************
017500 PROCEDURE DIVISION.
017600******************************************************************
017700 000-MAIN SECTION.
017800     PERFORM 010-INICIO
017900     EVALUATE TRUE
018000        WHEN WKS-ACCION-RAPPEL
018100           PERFORM 100-ENVOIE-RAPPEL-RETOUR
018200        WHEN WKS-ACCION-NUEVO-DOC
018300           PERFORM 200-NOTIFIE-NOUVEAU-DOC
018400        WHEN WKS-ACCION-PENALITE
018500           PERFORM 300-NOTIFIE-PENALITE
018600        WHEN WKS-ACCION-MARCA-LUES
018700           PERFORM 400-MARQUE-LUES
018800        WHEN OTHER
018900           DISPLAY 'BLNOT01, ACCION DE CONTROL INVALIDA: '
019000                   WKS-PARM-ACCION
019100     END-EVALUATE
019200     PERFORM 900-FIN
019300     GOBACK.
019400 000-MAIN-E. EXIT.
019500
019600 010-INICIO SECTION.
019700     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
019800     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
019900     OPEN INPUT EMPRUNT
020000     OPEN INPUT UTILISATEUR
020100     OPEN I-O   NOTIFICATION.
020200 010-INICIO-E. EXIT.
020300
020400 900-FIN SECTION.
020500     CLOSE EMPRUNT UTILISATEUR NOTIFICATION.
020600 900-FIN-E. EXIT.
020700
020800******************************************************************
020900*   1 0 0 - A C C I O N   D   ( R A P P E L   R E T O U R )      *
021000******************************************************************
021100 100-ENVOIE-RAPPEL-RETOUR SECTION.
021200     MOVE 0 TO WKS-FIN-EMPRUNT
021300     PERFORM 110-PROCESA-RAPPEL-EMPRUNT
021400             UNTIL WKS-HAY-FIN-EMPRUNT.
021500 100-ENVOIE-RAPPEL-RETOUR-E. EXIT.
021600
021700 110-PROCESA-RAPPEL-EMPRUNT SECTION.
021800     READ EMPRUNT NEXT RECORD
021900         AT END
022000            MOVE 1 TO WKS-FIN-EMPRUNT
022100     END-READ
022200     IF NOT WKS-HAY-FIN-EMPRUNT AND EMP-EN-COURS
022300        COMPUTE WKS-JOURS-RESTANTS =
022400                FUNCTION INTEGER-OF-DATE (EMP-DATE-RETOUR)
022500                - FUNCTION INTEGER-OF-DATE (WKS-FECHA-HOY)
022600        EVALUATE TRUE
022700           WHEN WKS-JOURS-RESTANTS < 0
022800              COMPUTE WKS-JOURS-RESTANTS-ABS =
022900                      WKS-JOURS-RESTANTS * -1
023000              MOVE WKS-JOURS-RESTANTS-ABS TO WKS-JOURS-RESTANTS-ED
023100              MOVE 'ALERTE '  TO WKS-RAPPEL-TYPE
023200              MOVE 'HAUTE  '  TO WKS-RAPPEL-PRIORITE
023300              STRING 'SU EMPRESTAMO VENCIO HACE '
023400                          DELIMITED BY SIZE
023500                     WKS-JOURS-RESTANTS-ED DELIMITED BY SIZE
023600                     ' DIAS, FAVOR RETORNARLO' DELIMITED BY SIZE
023700                     INTO WKS-RAPPEL-MESSAGE
023800              PERFORM 111-CREA-NOTIFICATION-RAPPEL
023900           WHEN WKS-JOURS-RESTANTS = 0
024000              MOVE WKS-JOURS-RESTANTS TO WKS-JOURS-RESTANTS-ED
024100              MOVE 'ALERTE '  TO WKS-RAPPEL-TYPE
024200              MOVE 'MOYENNE'  TO WKS-RAPPEL-PRIORITE
024300              STRING 'SU EMPRESTAMO VENCE HOY, DIAS '
024400                     'RESTANTES ' DELIMITED BY SIZE
024500                     WKS-JOURS-RESTANTS-ED DELIMITED BY SIZE
024600                     INTO WKS-RAPPEL-MESSAGE
024700              PERFORM 111-CREA-NOTIFICATION-RAPPEL
024800           WHEN WKS-JOURS-RESTANTS = 1 OR WKS-JOURS-RESTANTS = 2
024900                OR WKS-JOURS-RESTANTS = 3
025000              MOVE WKS-JOURS-RESTANTS TO WKS-JOURS-RESTANTS-ED
025100              MOVE 'INFO   '  TO WKS-RAPPEL-TYPE
025200              MOVE 'MOYENNE'  TO WKS-RAPPEL-PRIORITE
025300              STRING 'SU EMPRESTAMO VENCE EN '
025400                          DELIMITED BY SIZE
025500                     WKS-JOURS-RESTANTS-ED DELIMITED BY SIZE
025600                     ' DIAS' DELIMITED BY SIZE
025700                     INTO WKS-RAPPEL-MESSAGE
025800              PERFORM 111-CREA-NOTIFICATION-RAPPEL
025900           WHEN OTHER
026000              MOVE 'INFO   '  TO WKS-RAPPEL-TYPE
026100              MOVE 'BASSE  '  TO WKS-RAPPEL-PRIORITE
026200              STRING 'RECORDATORIO, SU EMPRESTAMO VENCE EL '
026300                     EMP-DATE-RETOUR DELIMITED BY SIZE
026400                     INTO WKS-RAPPEL-MESSAGE
026500              PERFORM 111-CREA-NOTIFICATION-RAPPEL
026600        END-EVALUATE
026700     END-IF.
026800 110-PROCESA-RAPPEL-EMPRUNT-E. EXIT.
026900
027000 111-CREA-NOTIFICATION-RAPPEL SECTION.
027100     PERFORM 410-DETERMINA-PROXIMO-NOT-ID
027200     MOVE WKS-CONTADOR-NOTIFICATIONS TO WKS-REL-NOTIFICATION
027300     MOVE WKS-CONTADOR-NOTIFICATIONS TO NOT-ID
027400     MOVE EMP-USR-ID                 TO NOT-USR-ID
027500     MOVE WKS-RAPPEL-TYPE            TO NOT-TYPE
027600     MOVE WKS-RAPPEL-PRIORITE        TO NOT-PRIORITE
027700     MOVE EMP-ID                     TO NOT-EMP-ID
027800     MOVE EMP-DOC-ID                 TO NOT-DOC-ID
027900     MOVE WKS-RAPPEL-MESSAGE         TO NOT-MESSAGE
028000     MOVE WKS-FECHA-HOY              TO NOT-DATE-CREATION
028100     MOVE 0                          TO NOT-DATE-LECTURE
028200     SET  NOT-NON-LUE                TO TRUE
028300     WRITE REG-BLNOTM
028400         INVALID KEY
028500            DISPLAY 'BLNOT01, ERROR AL GRABAR NOTIFICATION: '
028600                    NOT-ID
028700     END-WRITE.
028800 111-CREA-NOTIFICATION-RAPPEL-E. EXIT.
028900
029000******************************************************************
029100*   2 0 0 - A C C I O N   N   ( N O U V E A U   D O C U M E N T )*
029200******************************************************************
029300 200-NOTIFIE-NOUVEAU-DOC SECTION.
029400     MOVE 0 TO WKS-FIN-UTILISATEUR
029500     MOVE 1 TO WKS-REL-UTILISATEUR
029600     PERFORM 210-NOTIFIE-USUARIO-ACTIVO
029700             UNTIL WKS-HAY-FIN-UTILISATEUR.
029800 200-NOTIFIE-NOUVEAU-DOC-E. EXIT.
029900
030000 210-NOTIFIE-USUARIO-ACTIVO SECTION.
030100     READ UTILISATEUR NEXT RECORD
030200         AT END
030300            MOVE 1 TO WKS-FIN-UTILISATEUR
030400     END-READ
030500     IF NOT WKS-HAY-FIN-UTILISATEUR AND USR-ACTIVO
030600        PERFORM 410-DETERMINA-PROXIMO-NOT-ID
030700        MOVE WKS-CONTADOR-NOTIFICATIONS TO WKS-REL-NOTIFICATION
030800        MOVE WKS-CONTADOR-NOTIFICATIONS TO NOT-ID
030900        MOVE USR-ID                     TO NOT-USR-ID
031000        SET  NOT-TYPE-INFO              TO TRUE
031100        SET  NOT-PRIORITE-BASSE         TO TRUE
031200        MOVE 0                          TO NOT-EMP-ID
031300        MOVE WKS-PARM-DOC-ID            TO NOT-DOC-ID
031400        STRING 'NUEVO DOCUMENTO DISPONIBLE: '
031500               WKS-PARM-DOC-TITRE DELIMITED BY SIZE
031600               INTO NOT-MESSAGE
031700        MOVE WKS-FECHA-HOY              TO NOT-DATE-CREATION
031800        MOVE 0                          TO NOT-DATE-LECTURE
031900        SET  NOT-NON-LUE                TO TRUE
032000        WRITE REG-BLNOTM
032100            INVALID KEY
032200               DISPLAY 'BLNOT01, ERROR AL GRABAR NOTIFICATION: '
032300                       NOT-ID
032400        END-WRITE
032500     END-IF.
032600 210-NOTIFIE-USUARIO-ACTIVO-E. EXIT.
032700
032800******************************************************************
032900*   3 0 0 - A C C I O N   P   ( N O T I F I E   P E N A L I T E )*
033000******************************************************************
033100 300-NOTIFIE-PENALITE SECTION.
033200     MOVE WKS-PARM-EMP-ID TO WKS-REL-EMPRUNT
033300     READ EMPRUNT
033400         INVALID KEY
033500            DISPLAY 'BLNOT01, EMPRUNT NO ENCONTRADO: '
033600                    WKS-PARM-EMP-ID
033700     END-READ
033800     IF FS-EMPRUNT = 0 AND EMP-PENALITE > 0
033900        PERFORM 410-DETERMINA-PROXIMO-NOT-ID
034000        MOVE WKS-CONTADOR-NOTIFICATIONS TO WKS-REL-NOTIFICATION
034100        MOVE WKS-CONTADOR-NOTIFICATIONS TO NOT-ID
034200        MOVE EMP-USR-ID                 TO NOT-USR-ID
034300        SET  NOT-TYPE-ALERTE            TO TRUE
034400        SET  NOT-PRIORITE-HAUTE         TO TRUE
034500        MOVE EMP-ID                     TO NOT-EMP-ID
034600        MOVE EMP-DOC-ID                 TO NOT-DOC-ID
034700        MOVE 'SE LE APLICO UNA PENALIDAD POR RETORNO TARDIO'
034800                                         TO NOT-MESSAGE
034900        MOVE WKS-FECHA-HOY              TO NOT-DATE-CREATION
035000        MOVE 0                          TO NOT-DATE-LECTURE
035100        SET  NOT-NON-LUE                TO TRUE
035200        WRITE REG-BLNOTM
035300            INVALID KEY
035400               DISPLAY 'BLNOT01, ERROR AL GRABAR NOTIFICATION: '
035500                       NOT-ID
035600        END-WRITE
035700     END-IF.
035800 300-NOTIFIE-PENALITE-E. EXIT.
035900
036000******************************************************************
036100*   OBTIENE EL PROXIMO NOT-ID, BARRIENDO EL ARCHIVO COMPLETO     *
036200******************************************************************
036300 410-DETERMINA-PROXIMO-NOT-ID SECTION.
036400     MOVE 0 TO WKS-CONTADOR-NOTIFICATIONS
036500     MOVE 0 TO WKS-FIN-NOTIFICATION
036600     PERFORM 411-BUSCA-ULTIMO-NOT-ID
036700             UNTIL WKS-HAY-FIN-NOTIFICATION
036800     ADD 1 TO WKS-CONTADOR-NOTIFICATIONS.
036900 410-DETERMINA-PROXIMO-NOT-ID-E. EXIT.
037000
037100 411-BUSCA-ULTIMO-NOT-ID SECTION.
037200     READ NOTIFICATION NEXT RECORD
037300         AT END
037400            MOVE 1 TO WKS-FIN-NOTIFICATION
037500         NOT AT END
037600            MOVE WKS-REL-NOTIFICATION
037700                              TO WKS-CONTADOR-NOTIFICATIONS
037800     END-READ.
037900 411-BUSCA-ULTIMO-NOT-ID-E. EXIT.
038000
038100******************************************************************
038200*   4 0 0 - A C C I O N   M   ( M A R Q U E   L U E S )          *
038300******************************************************************
038400 400-MARQUE-LUES SECTION.
038500     MOVE 0 TO WKS-FIN-NOTIFICATION
038600     MOVE 0 TO WKS-CONTADOR-LUES
038700     PERFORM 420-MARQUE-NOTIFICATION-LUE
038800             UNTIL WKS-HAY-FIN-NOTIFICATION
038900     DISPLAY 'BLNOT01, NOTIFICATIONS MARCADAS COMO LUES = '
039000             WKS-CONTADOR-LUES.
039100 400-MARQUE-LUES-E. EXIT.
039200
039300 420-MARQUE-NOTIFICATION-LUE SECTION.
039400     READ NOTIFICATION NEXT RECORD
039500         AT END
039600            MOVE 1 TO WKS-FIN-NOTIFICATION
039700     END-READ
039800     IF NOT WKS-HAY-FIN-NOTIFICATION
039900        IF NOT-USR-ID = WKS-PARM-USR-ID AND NOT-NON-LUE
040000           SET  NOT-LUE           TO TRUE
040100           MOVE WKS-FECHA-HOY     TO NOT-DATE-LECTURE
040200           REWRITE REG-BLNOTM
040300               INVALID KEY
040400                  DISPLAY 'BLNOT01, ERROR AL REESCRIBIR '
040500                          'NOTIFICATION: ' NOT-ID
040600               NOT INVALID KEY
040700                  ADD 1 TO WKS-CONTADOR-LUES
040800           END-REWRITE
040900        END-IF
041000     END-IF.
041100 420-MARQUE-NOTIFICATION-LUE-E. EXIT.
