000100******************************************************************
000200* FECHA       : 16/04/2004                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : INFINITPAGES / PRESTAMO DE DOCUMENTOS            *
000500* PROGRAMA    : BLEMP01                                          *
000600* TIPO        : BATCH (PRINCIPAL)                                *
000700* DESCRIPCION : PROCESO DE EMPRESTAMOS. LEE UNA TARJETA DE       *
000800*             : CONTROL POR SYSIN CON LA ACCION A EJECUTAR       *
000900*             : (E=EMPRUNTER, R=RETOURNER, L=LISTER ACTIFS) Y LA *
001000*             : DESPACHA CONTRA LOS MAESTROS DE USUARIO/         *
001100*             : DOCUMENTO Y EL MAESTRO DE EMPRESTAMOS.           *
001200* ARCHIVOS    : UTILISATEUR=INPUT, DOCUMENT=I-O, EMPRUNT=I-O     *
001300* ACCION (ES) : E,R,L (VER WKS-PARM-ACCION)                      *
001400* PROGRAMA(S) : BLEMPCL, BLEMPRT                                 *
001500* BPM/RATIONAL: 241098                                           *
001600* NOMBRE      : PROCESO DE EMPRESTAMOS                           *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    BLEMP01.
002100 AUTHOR.        ERICK RAMIREZ.
002200 INSTALLATION.  INFINITPAGES - DEPTO. DESARROLLO BATCH.
002300 DATE-WRITTEN.  16/04/2004.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
002600*-----------------------------------------------------------------
002700*   HISTORIA DE CAMBIOS                                         *
002800*-----------------------------------------------------------------
002900* 16/04/2004 PEDR ALTA DEL PROGRAMA, ACCIONES E/R.                PEDR04  
003000* 08/11/2005 PEDR SE AGREGA LA ACCION L (LISTADO DE EMPRESTAMOS   PEDR05  
003100*                 EN CURSO) PEDIDA POR MOSTRADOR.
003200* 02/10/2006 PEDR LA ACCION R YA NO CIERRA EL EMPRUNT DIRECTO,    PEDR06  
003300*                 SE DELEGA A LA SUBRUTINA COMPARTIDA BLEMPRT.
003400* 11/11/1998 PEDR AJUSTE DE SIGLO (Y2K): FECHA DE SISTEMA SE LEE  PEDR98  
003500*                 CON FUNCTION CURRENT-DATE EN CCYYMMDD.
003600* 19/07/2009 PEDR SE VALIDA USR-LIMITE-EMPRUNTS ANTES DE ACEPTAR  PEDR09  
003700*                 UN NUEVO EMPRESTAMO (REQUERIMIENTO DE CARTERA).
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT UTILISATEUR ASSIGN TO UTILISATEUR
004600            ORGANIZATION      IS RELATIVE
004700            ACCESS MODE       IS DYNAMIC
004800            RELATIVE KEY      IS WKS-REL-UTILISATEUR
004900            FILE STATUS       IS FS-UTILISATEUR
005000                                 FSE-UTILISATEUR.
005100     SELECT DOCUMENT    ASSIGN TO DOCUMENT
005200            ORGANIZATION      IS RELATIVE
005300            ACCESS MODE       IS DYNAMIC
005400            RELATIVE KEY      IS WKS-REL-DOCUMENT
005500            FILE STATUS       IS FS-DOCUMENT
005600                                 FSE-DOCUMENT.
005700     SELECT EMPRUNT     ASSIGN TO EMPRUNT
005800            ORGANIZATION      IS RELATIVE
005900            ACCESS MODE       IS DYNAMIC
006000            RELATIVE KEY      IS WKS-REL-EMPRUNT
006100            FILE STATUS       IS FS-EMPRUNT
006200                                 FSE-EMPRUNT.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600*1 -->MAESTRO DE USUARIOS
006700 FD  UTILISATEUR.
006800     COPY BLUSRM.
006900*2 -->MAESTRO DE DOCUMENTOS
007000 FD  DOCUMENT.
007100     COPY BLDOCM.
007200*3 -->MAESTRO DE EMPRESTAMOS
007300 FD  EMPRUNT.
007400     COPY BLEMPM.
007500
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*               TARJETA DE CONTROL (SYSIN)                       *
007900******************************************************************
008000 01  WKS-TARJETA-CONTROL.
008100     05  WKS-PARM-ACCION             PIC X(01).
008200         88  WKS-ACCION-EMPRUNTER        VALUE 'E'.
008300         88  WKS-ACCION-RETOURNER        VALUE 'R'.
008400         88  WKS-ACCION-LISTER           VALUE 'L'.
008500     05  WKS-PARM-USR-ID              PIC 9(09).
008600     05  WKS-PARM-DOC-ID              PIC 9(09).
008700     05  WKS-PARM-EMP-ID              PIC 9(09).
008800     05  FILLER                       PIC X(30).
008900******************************************************************
009000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009100******************************************************************
009200 01  WKS-FS-STATUS.
009300     02  FS-UTILISATEUR              PIC 9(02) VALUE ZEROES.
009400     02  FSE-UTILISATEUR.
009500         04  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
009600         04  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
009700         04  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
009800     02  FS-DOCUMENT                 PIC 9(02) VALUE ZEROES.
009900     02  FSE-DOCUMENT.
010000         04  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010100         04  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010200         04  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010300     02  FS-EMPRUNT                  PIC 9(02) VALUE ZEROES.
010400     02  FSE-EMPRUNT.
010500         04  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010600         04  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010700         04  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010800     05  FILLER                      PIC X(05) VALUE SPACES.
010900 77  WKS-REL-UTILISATEUR             PIC 9(09) COMP VALUE 0.
011000 77  WKS-REL-DOCUMENT                PIC 9(09) COMP VALUE 0.
011100 77  WKS-REL-EMPRUNT                 PIC 9(09) COMP VALUE 0.
011200******************************************************************
011300*               CAMPOS DE TRABAJO DEL PROCESO                    *
011400******************************************************************
011500 01  WKS-CAMPOS-DE-TRABAJO.
011600     05  WKS-FIN-EMPRUNT             PIC 9(01) COMP VALUE 0.
011700         88  WKS-HAY-FIN-EMPRUNT         VALUE 1.
011800     05  WKS-CONTADOR-EMPRESTAMOS    PIC 9(09) COMP VALUE 0.
011900     05  WKS-CONTADOR-EN-CURSO       PIC 9(05) COMP VALUE 0.
012000     05  WKS-FECHA-HOY               PIC 9(08).
012100     05  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
012200         10  WKS-ANI-HOY             PIC 9(04).
012300         10  WKS-MES-HOY             PIC 9(02).
012400         10  WKS-DIA-HOY             PIC 9(02).
012500     05  WKS-SW-USUARIO-OK           PIC X(01) VALUE 'N'.
012600         88  WKS-USUARIO-APTO            VALUE 'Y'.
012700     05  WKS-SW-DOCUMENTO-OK         PIC X(01) VALUE 'N'.
012800         88  WKS-DOCUMENTO-APTO          VALUE 'Y'.
012900     05  WKS-EMPRESTAMOS-ACTIVOS     PIC 9(03) COMP VALUE 0.
013000     05  FILLER                      PIC X(10).
013100******************************************************************
013200*     TABLA DE TIPO DE USUARIO (JOURS/LIMITE) - COPY BLTIPOL      *
013300******************************************************************
013400 COPY BLTIPOL.
013500******************************************************************
013600*        PARAMETROS PASADOS A BLEMPCL (MOTOR DE CALCULO)         *
013700******************************************************************
013800 01  WKS-PARMS-BLEMPCL.
013900     05  WKS-CL-FUNCTION             PIC X(02).
014000     05  WKS-CL-DATE-AUJOURDHUI      PIC 9(08).
014100     05  WKS-CL-EMP-DATE-EMPRUNT     PIC 9(08).
014200     05  WKS-CL-EMP-DATE-RETOUR      PIC 9(08).
014300     05  WKS-CL-EMP-DATE-RETOUR-EFF  PIC 9(08).
014400     05  WKS-CL-EMP-DUREE-MAX        PIC 9(03).
014500     05  WKS-CL-USR-TYPE             PIC X(17).
014600     05  WKS-CL-DOC-PRIX-PAR-JOUR    PIC S9(05)V99 COMP-3.
014700     05  WKS-CL-DOC-EST-DEFINI       PIC X(01).
014800     05  WKS-CL-RESULT-JOURS         PIC S9(05) COMP.
014900     05  WKS-CL-RESULT-MONTANT       PIC S9(07)V99 COMP-3.
015000     05  WKS-CL-RESULT-FLAG          PIC X(01).
015100     05  WKS-CL-RETURN-CODE          PIC 9(02).
015200******************************************************************
015300*            PARAMETROS PASADOS A BLEMPRT (RETORNO)              *
015400******************************************************************
015500 01  WKS-PARMS-BLEMPRT.
015600     05  WKS-RT-EMP-ID                PIC 9(09).
015700     05  WKS-RT-DATE-AUJOURDHUI       PIC 9(08).
015800     05  WKS-RT-RETURN-CODE           PIC 9(02).
015900******************************************************************
016000 PROCEDURE DIVISION.
016100******************************************************************
016200 000-MAIN SECTION.
016300     PERFORM 010-INICIO
016400     EVALUATE TRUE
016500        WHEN WKS-ACCION-EMPRUNTER
016600           PERFORM 100-EMPRUNTER-DOCUMENT
016700        WHEN WKS-ACCION-RETOURNER
016800           PERFORM 200-RETOURNER-DOCUMENT
016900        WHEN WKS-ACCION-LISTER
017000           PERFORM 300-LISTER-EMPRUNTS-ACTIFS
017100        WHEN OTHER
017200           DISPLAY 'BLEMP01, ACCION DE CONTROL INVALIDA: '
017300                   WKS-PARM-ACCION
017400     END-EVALUATE
017500     PERFORM 900-FIN
017600     GOBACK.
017700 000-MAIN-E. EXIT.
017800
017900******************************************************************
018000*         I N I C I O   D E L   P R O C E S O                    *
018100******************************************************************
018200 010-INICIO SECTION.
018300     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
018400     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
018500     OPEN INPUT  UTILISATEUR
018600     OPEN I-O    DOCUMENT
018700     OPEN I-O    EMPRUNT.
018800 010-INICIO-E. EXIT.
018900
019000******************************************************************
019100*         F I N   D E L   P R O C E S O                          *
019200******************************************************************
019300 900-FIN SECTION.
019400     CLOSE UTILISATEUR DOCUMENT EMPRUNT.
019500 900-FIN-E. EXIT.
019600
019700******************************************************************
019800*   1 0 0 - A C C I O N   E   ( E M P R U N T E R   D O C )      *
019900******************************************************************
020000 100-EMPRUNTER-DOCUMENT SECTION.
020100     PERFORM 110-VALIDA-USUARIO
020200     IF WKS-USUARIO-APTO
020300        PERFORM 120-VALIDA-DOCUMENTO
020400        IF WKS-DOCUMENTO-APTO
020500           PERFORM 130-CREA-EMPRUNT
020600        ELSE
020700           DISPLAY 'BLEMP01, DOCUMENTO NO DISPONIBLE: '
020800                   WKS-PARM-DOC-ID
020900        END-IF
021000     ELSE
021100        DISPLAY 'BLEMP01, USUARIO NO APTO PARA EMPRESTAMO: '
021200                WKS-PARM-USR-ID
021300     END-IF.
021400 100-EMPRUNTER-DOCUMENT-E. EXIT.
021500
021600******************************************************************
021700*   VALIDA QUE EL USUARIO ESTE ACTIVO Y BAJO SU LIMITE            *
021800******************************************************************
021900 110-VALIDA-USUARIO SECTION.
022000     SET WKS-SW-USUARIO-OK TO 'N'
022100     MOVE WKS-PARM-USR-ID TO WKS-REL-UTILISATEUR
022200     READ UTILISATEUR
022300         INVALID KEY
022400            DISPLAY 'BLEMP01, USUARIO NO ENCONTRADO: '
022500                    WKS-PARM-USR-ID
022600     END-READ
022700     IF FS-UTILISATEUR = 0 AND USR-ACTIVO
022800        PERFORM 111-CUENTA-EMPRESTAMOS-EN-CURSO
022900        IF WKS-EMPRESTAMOS-ACTIVOS < USR-LIMITE-EMPRUNTS
023000           SET WKS-USUARIO-APTO TO TRUE
023100        END-IF
023200     END-IF.
023300 110-VALIDA-USUARIO-E. EXIT.
023400
023500******************************************************************
023600*   CUENTA LOS EMPRESTAMOS EN_COURS DEL USUARIO (BARRIDO TOTAL)  *
023700******************************************************************
023800 111-CUENTA-EMPRESTAMOS-EN-CURSO SECTION.
023900     MOVE 0 TO WKS-EMPRESTAMOS-ACTIVOS
024000     MOVE 0 TO WKS-FIN-EMPRUNT
024100     MOVE 1 TO WKS-REL-EMPRUNT
024200     PERFORM 112-LEE-EMPRUNT-SIGUIENTE
024300             UNTIL WKS-HAY-FIN-EMPRUNT.
024400 111-CUENTA-EMPRESTAMOS-EN-CURSO-E. EXIT.
024500
024600 112-LEE-EMPRUNT-SIGUIENTE SECTION.
024700     READ EMPRUNT NEXT RECORD
024800         AT END
024900            MOVE 1 TO WKS-FIN-EMPRUNT
025000     END-READ
025100     IF NOT WKS-HAY-FIN-EMPRUNT
025200        IF EMP-USR-ID = WKS-PARM-USR-ID AND EMP-EN-COURS
025300           ADD 1 TO WKS-EMPRESTAMOS-ACTIVOS
025400        END-IF
025500     END-IF.
025600 112-LEE-EMPRUNT-SIGUIENTE-E. EXIT.
025700
025800******************************************************************
025900*   VALIDA QUE EL DOCUMENTO EXISTA Y ESTE DISPONIBLE              *
026000******************************************************************
026100 120-VALIDA-DOCUMENTO SECTION.
026200     SET WKS-SW-DOCUMENTO-OK TO 'N'
026300     MOVE WKS-PARM-DOC-ID TO WKS-REL-DOCUMENT
026400     READ DOCUMENT
026500         INVALID KEY
026600            DISPLAY 'BLEMP01, DOCUMENTO NO ENCONTRADO: '
026700                    WKS-PARM-DOC-ID
026800     END-READ
026900     IF FS-DOCUMENT = 0 AND DOC-DISPONIBLE-SI
027000        SET WKS-DOCUMENTO-APTO TO TRUE
027100     END-IF.
027200 120-VALIDA-DOCUMENTO-E. EXIT.
027300
027400******************************************************************
027500*   CREA EL REGISTRO DE EMPRESTAMO Y RESERVA EL DOCUMENTO         *
027600******************************************************************
027700 130-CREA-EMPRUNT SECTION.
027800     PERFORM 131-DETERMINA-PROXIMO-EMP-ID
027900     MOVE WKS-CONTADOR-EMPRESTAMOS TO WKS-REL-EMPRUNT
028000     MOVE WKS-CONTADOR-EMPRESTAMOS TO EMP-ID
028100     MOVE WKS-PARM-USR-ID          TO EMP-USR-ID
028200     MOVE WKS-PARM-DOC-ID          TO EMP-DOC-ID
028300     MOVE WKS-FECHA-HOY            TO EMP-DATE-EMPRUNT
028400     MOVE 0                        TO EMP-DATE-RETOUR-EFFECTIVE
028500     MOVE USR-DUREE-EMPRUNT-JOURS  TO EMP-DUREE-MAX
028600     COMPUTE WKS-CL-RESULT-JOURS =
028700             FUNCTION INTEGER-OF-DATE (WKS-FECHA-HOY)
028800             + USR-DUREE-EMPRUNT-JOURS
028900     COMPUTE EMP-DATE-RETOUR =
029000             FUNCTION DATE-OF-INTEGER (WKS-CL-RESULT-JOURS)
029100     SET  EMP-EN-COURS             TO TRUE
029200     MOVE 0                        TO EMP-PENALITE
029300     SET  EMP-NON-PAYE             TO TRUE
029400     MOVE 0                        TO EMP-MONTANT-PAYE
029500     WRITE REG-BLEMPM
029600         INVALID KEY
029700            DISPLAY 'BLEMP01, ERROR AL GRABAR EMPRUNT: '
029800                    EMP-ID
029900     END-WRITE
030000     SET  DOC-DISPONIBLE-NO TO TRUE
030100     ADD  1 TO DOC-NOMBRE-EMPRUNTS
030200     REWRITE REG-BLDOCM
030300         INVALID KEY
030400            DISPLAY 'BLEMP01, ERROR AL REESCRIBIR DOCUMENT: '
030500                    DOC-ID
030600     END-REWRITE.
030700 130-CREA-EMPRUNT-E. EXIT.
030800
030900******************************************************************
031000*   OBTIENE EL PROXIMO EMP-ID, BARRIENDO EL MAESTRO COMPLETO     *
031100******************************************************************
031200 131-DETERMINA-PROXIMO-EMP-ID SECTION.
031300     MOVE 0 TO WKS-CONTADOR-EMPRESTAMOS
031400     MOVE 0 TO WKS-FIN-EMPRUNT
031500     PERFORM 132-BUSCA-ULTIMO-EMP-ID
031600             UNTIL WKS-HAY-FIN-EMPRUNT
031700     ADD 1 TO WKS-CONTADOR-EMPRESTAMOS.
031800 131-DETERMINA-PROXIMO-EMP-ID-E. EXIT.
031900
032000 132-BUSCA-ULTIMO-EMP-ID SECTION.
032100     READ EMPRUNT NEXT RECORD
032200         AT END
032300            MOVE 1 TO WKS-FIN-EMPRUNT
032400         NOT AT END
032500            MOVE WKS-REL-EMPRUNT TO WKS-CONTADOR-EMPRESTAMOS
032600     END-READ.
032700 132-BUSCA-ULTIMO-EMP-ID-E. EXIT.
032800
032900******************************************************************
033000*   2 0 0 - A C C I O N   R   ( R E T O U R N E R   D O C )      *
033100******************************************************************
033200 200-RETOURNER-DOCUMENT SECTION.
033300     MOVE WKS-PARM-EMP-ID   TO WKS-RT-EMP-ID
033400     MOVE WKS-FECHA-HOY     TO WKS-RT-DATE-AUJOURDHUI
033500     CLOSE DOCUMENT EMPRUNT
033600     CALL 'BLEMPRT' USING WKS-PARMS-BLEMPRT
033700     OPEN I-O DOCUMENT
033800     OPEN I-O EMPRUNT
033900     EVALUATE WKS-RT-RETURN-CODE
034000        WHEN 0
034100           DISPLAY 'BLEMP01, EMPRESTAMO RETORNADO: '
034200                   WKS-PARM-EMP-ID
034300        WHEN 1
034400           DISPLAY 'BLEMP01, EMPRESTAMO YA HABIA SIDO '
034500                   'RETORNADO: ' WKS-PARM-EMP-ID
034600        WHEN 2
034700           DISPLAY 'BLEMP01, EMPRESTAMO NO ENCONTRADO: '
034800                   WKS-PARM-EMP-ID
034900     END-EVALUATE.
035000 200-RETOURNER-DOCUMENT-E. EXIT.
035100
035200******************************************************************
035300*   3 0 0 - A C C I O N   L   ( L I S T E R   A C T I F S )      *
035400******************************************************************
035500 300-LISTER-EMPRUNTS-ACTIFS SECTION.
035600     MOVE 0 TO WKS-FIN-EMPRUNT
035700     MOVE 0 TO WKS-CONTADOR-EN-CURSO
035800     MOVE 1 TO WKS-REL-EMPRUNT
035900     PERFORM 310-PROCESA-EMPRUNT-ACTIVO
036000             UNTIL WKS-HAY-FIN-EMPRUNT
036100     DISPLAY 'BLEMP01, TOTAL EMPRESTAMOS EN CURSO: '
036200             WKS-CONTADOR-EN-CURSO.
036300 300-LISTER-EMPRUNTS-ACTIFS-E. EXIT.
036400
036500 310-PROCESA-EMPRUNT-ACTIVO SECTION.
036600     READ EMPRUNT NEXT RECORD
036700         AT END
036800            MOVE 1 TO WKS-FIN-EMPRUNT
036900     END-READ
037000     IF NOT WKS-HAY-FIN-EMPRUNT AND EMP-EN-COURS
037100           AND EMP-USR-ID = WKS-PARM-USR-ID
037200        ADD 1 TO WKS-CONTADOR-EN-CURSO
037300        MOVE 'DC'                     TO WKS-CL-FUNCTION
037400        MOVE WKS-FECHA-HOY            TO WKS-CL-DATE-AUJOURDHUI
037500        MOVE EMP-DATE-EMPRUNT         TO WKS-CL-EMP-DATE-EMPRUNT
037600        MOVE EMP-DATE-RETOUR-EFFECTIVE
037700                                 TO WKS-CL-EMP-DATE-RETOUR-EFF
037800        CALL 'BLEMPCL' USING WKS-PARMS-BLEMPCL
037900        DISPLAY 'BLEMP01, EMPRUNT ' EMP-ID
038000                ' USR ' EMP-USR-ID ' DOC ' EMP-DOC-ID
038100                ' DIAS-EN-CURSO ' WKS-CL-RESULT-JOURS
038200     END-IF.
038300 310-PROCESA-EMPRUNT-ACTIVO-E. EXIT.
