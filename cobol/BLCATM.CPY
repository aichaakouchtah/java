000100******************************************************************
000200*               C O P Y   B L C A T M                            *
000300*  MAESTRO DE CATEGORIAS DEL CATALOGO.                           *
000400*  INCLUIDO POR FD CATEGORIE EN EL PROGRAMA BLADM01.             *
000500******************************************************************
000600*-----------------------------------------------------------------
000700*   HISTORIA DE CAMBIOS DEL COPY                                PEDR
000800*-----------------------------------------------------------------
000900* 30/05/1992 RDZ  ALTA DEL LAYOUT ORIGINAL DE CATEGORIAS.
001000* 08/08/1995 MCG  SE AGREGA CAT-NOMBRE-DOCUMENTS COMO CONTADOR
001100*                 DE MANTENIMIENTO DEL CATALOGO.
001200*-----------------------------------------------------------------
001300 01  REG-BLCATM.
001400     05  CAT-ID                      PIC 9(09).
001500     05  CAT-NOM                     PIC X(40).
001600     05  CAT-NOMBRE-DOCUMENTS        PIC 9(09).
001700*----------------------------------------------------------------*
001800*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL REGISTRO      *
001900*----------------------------------------------------------------*
002000     05  FILLER                      PIC X(10).
