000100******************************************************************
000200*               C O P Y   B L N O T M                            *
000300*  REGISTRO DE NOTIFICACIONES (RECORDATORIOS, ALERTAS Y AVISOS   *
000400*  DE NUEVOS DOCUMENTOS) DIRIGIDAS A LOS USUARIOS.               *
000500*  INCLUIDO POR FD NOTIFICATION EN EL PROGRAMA BLNOT01.          *
000600******************************************************************
000700*-----------------------------------------------------------------
000800*   HISTORIA DE CAMBIOS DEL COPY                                PEDR
000900*-----------------------------------------------------------------
001000* 16/04/2004 PEDR ALTA DEL LAYOUT ORIGINAL, MODULO DE             PEDR04  
001100*                 NOTIFICACIONES DEL PROYECTO INFINITPAGES.
001200* 02/10/2006 PEDR SE AGREGA NOT-DATE-LECTURE Y NOT-EST-LUE PARA   PEDR06  
001300*                 EL MARCADO MASIVO DE LEIDAS.
001400*-----------------------------------------------------------------
001500 01  REG-BLNOTM.
001600*----------------------------------------------------------------*
001700*    LLAVE PRIMARIA Y DESTINATARIO                               *
001800*----------------------------------------------------------------*
001900     05  NOT-ID                      PIC 9(09).
002000     05  NOT-USR-ID                  PIC 9(09).
002100*----------------------------------------------------------------*
002200*    CLASE Y PRIORIDAD DE LA NOTIFICACION                        *
002300*----------------------------------------------------------------*
002400     05  NOT-TYPE                    PIC X(06).
002500         88  NOT-TYPE-INFO               VALUE 'INFO  '.
002600         88  NOT-TYPE-ALERTE             VALUE 'ALERTE'.
002700     05  NOT-PRIORITE                PIC X(07).
002800         88  NOT-PRIORITE-BASSE          VALUE 'BASSE  '.
002900         88  NOT-PRIORITE-MOYENNE        VALUE 'MOYENNE'.
003000         88  NOT-PRIORITE-HAUTE          VALUE 'HAUTE  '.
003100*----------------------------------------------------------------*
003200*    REFERENCIAS AL EMPRESTAMO / DOCUMENTO RELACIONADO           *
003300*    (0 = NO APLICA)                                             *
003400*----------------------------------------------------------------*
003500     05  NOT-EMP-ID                  PIC 9(09).
003600     05  NOT-DOC-ID                  PIC 9(09).
003700     05  NOT-MESSAGE                 PIC X(80).
003800*----------------------------------------------------------------*
003900*    FECHAS DE CREACION Y DE LECTURA, FORMATO CCYYMMDD           *
004000*----------------------------------------------------------------*
004100     05  NOT-DATE-CREATION           PIC 9(08).
004200     05  NOT-DATE-CREATION-R REDEFINES
004300         NOT-DATE-CREATION.
004400         10  NOT-ANI-CREATION        PIC 9(04).
004500         10  NOT-MES-CREATION        PIC 9(02).
004600         10  NOT-DIA-CREATION        PIC 9(02).
004700     05  NOT-DATE-LECTURE            PIC 9(08).
004800     05  NOT-DATE-LECTURE-R REDEFINES
004900         NOT-DATE-LECTURE.
005000         10  NOT-ANI-LECTURE         PIC 9(04).
005100         10  NOT-MES-LECTURE         PIC 9(02).
005200         10  NOT-DIA-LECTURE         PIC 9(02).
005300*----------------------------------------------------------------*
005400*    INDICADOR DE LECTURA                                        *
005500*----------------------------------------------------------------*
005600     05  NOT-EST-LUE                 PIC X(01).
005700         88  NOT-LUE                     VALUE 'Y'.
005800         88  NOT-NON-LUE                 VALUE 'N'.
005900*----------------------------------------------------------------*
006000*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL REGISTRO      *
006100*----------------------------------------------------------------*
006200     05  FILLER                      PIC X(10).
