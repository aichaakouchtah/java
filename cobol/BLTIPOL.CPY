000100******************************************************************
000200*               C O P Y   B L T I P O L                          *
000300*  TABLAS DE POLITICA POR TIPO DE USUARIO Y TIPO DE ADMIN.       *
000400*  SUSTITUYE AL MAESTRO DE PARAMETROS (NO HAY ISAM DISPONIBLE);  *
000500*  CARGADA EN WORKING-STORAGE AL ESTILO DE TABLA-DIAS/F DE        *
000600*  CIERRES1 (FILLER CONSTANTE REDEFINIDO COMO TABLA OCCURS).     *
000700*  INCLUIDO EN WORKING-STORAGE DE BLEMP01, BLEMPCL Y BLADM01.    *
000800******************************************************************
000900*-----------------------------------------------------------------
001000*   HISTORIA DE CAMBIOS DEL COPY                                PEDR
001100*-----------------------------------------------------------------
001200* 16/04/2004 PEDR ALTA DE LA TABLA DE TIPO DE USUARIO, 3          PEDR04  
001300*                 ENTRADAS FIJAS (NORMAL/ETUDIANT/ENSEIGNANT).
001400* 02/10/2006 PEDR SE AGREGA LA TABLA DE TIPO DE ADMIN PARA EL     PEDR06  
001500*                 MODULO DE CATALOGO (BLADM01).
001600* 19/07/2009 PEDR SE AGREGA JOURS-GRATUITS A LA TABLA DE USUARIO  PEDR09  
001700*                 POR REQUERIMIENTO DE DIAS GRATIS > 10 DIAS.
001800*-----------------------------------------------------------------
001900*----------------------------------------------------------------*
002000*    TABLA DE LIMITES POR TIPO DE USUARIO (TYPEUTILISATEUR)      *
002100*----------------------------------------------------------------*
002200 01  TABLA-TIPO-USAGER-INIC.
002300     05  FILLER  PIC X(78) VALUE
002400         'PERSONNE_NORMALE 003015000ETUDIANT         005020005ENSE
002500-    'IGNANT       010030003'.
002600 01  TABLA-TIPO-USAGER REDEFINES TABLA-TIPO-USAGER-INIC.
002700     05  TIPO-USAGER-LIG OCCURS 3 TIMES
002800         ASCENDING KEY IS TU-TYPE
002900         INDEXED BY IX-TIPO-USAGER.
003000         10  TU-TYPE                 PIC X(17).
003100         10  TU-LIMITE-EMPRUNTS      PIC 9(03).
003200         10  TU-DUREE-EMPRUNT-JOURS  PIC 9(03).
003300         10  TU-JOURS-GRATUITS       PIC 9(03).
003400*----------------------------------------------------------------*
003500*    TABLA DE PERMISOS POR TIPO DE ADMIN (TYPEADMIN)             *
003600*----------------------------------------------------------------*
003700 01  TABLA-TIPO-ADMIN-INIC.
003800     05  FILLER  PIC X(48) VALUE
003900         'REEL_ONLY     YNNUMERIQUE_ONLYNYBOTH          YY'.
004000 01  TABLA-TIPO-ADMIN REDEFINES TABLA-TIPO-ADMIN-INIC.
004100     05  TIPO-ADMIN-LIG OCCURS 3 TIMES
004200         ASCENDING KEY IS TA-TYPE
004300         INDEXED BY IX-TIPO-ADMIN.
004400         10  TA-TYPE                 PIC X(14).
004500         10  TA-GERE-REEL            PIC X(01).
004600             88  TA-GERE-REEL-SI         VALUE 'Y'.
004700         10  TA-GERE-NUMERIQUE       PIC X(01).
004800             88  TA-GERE-NUMERIQUE-SI    VALUE 'Y'.
