000100******************************************************************
000200* FECHA       : 16/04/2004                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : INFINITPAGES / PRESTAMO DE DOCUMENTOS            *
000500* PROGRAMA    : BLPAG01                                          *
000600* TIPO        : BATCH (PRINCIPAL)                                *
000700* DESCRIPCION : PROCESO DE PAGOS. LEE UNA TARJETA DE CONTROL     *
000800*             : POR SYSIN CON LA ACCION A EJECUTAR (P=PAGAR      *
000900*             : PENALIDAD, G=PAGO GENERAL, V=VALIDAR, A=ANULAR,  *
001000*             : T=TOTAL PAGADO POR USUARIO) Y LA DESPACHA CONTRA *
001100*             : EL MAESTRO DE EMPRESTAMOS Y EL ARCHIVO DE PAGOS. *
001200* ARCHIVOS    : EMPRUNT=I-O, PAIEMENT=I-O, UTILISATEUR=I-O,      *
001300*             : DOCUMENT=INPUT                                   *
001400* ACCION (ES) : P,G,V,A,T (VER WKS-PARM-ACCION)                  *
001500* PROGRAMA(S) : BLEMPCL (CALCULO DE PENALIDAD VIGENTE)           *
001600* BPM/RATIONAL: 241098                                           *
001700* NOMBRE      : PROCESO DE PAGOS                                 *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    BLPAG01.
002200 AUTHOR.        ERICK RAMIREZ.
002300 INSTALLATION.  INFINITPAGES - DEPTO. DESARROLLO BATCH.
002400 DATE-WRITTEN.  16/04/2004.
002500 DATE-COMPILED.
002600 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
002700*-----------------------------------------------------------------
002800*   HISTORIA DE CAMBIOS                                         *
002900*-----------------------------------------------------------------
003000* 16/04/2004 PEDR ALTA DEL PROGRAMA, ACCIONES P/G.                PEDR04  
003100* 08/11/2005 PEDR SE AGREGA LA ACCION V (VALIDA-PAIEMENT) PARA    PEDR05  
003200*                 CONFIRMAR PAGOS EN_ATTENTE.
003300* 02/10/2006 PEDR SE AGREGA LA ACCION A (ANNULE-PAIEMENT).        PEDR06  
003400* 11/11/1998 PEDR AJUSTE DE SIGLO (Y2K) EN PAI-DATE-PAIEMENT.     PEDR98  
003500* 19/07/2009 PEDR SE AGREGA LA ACCION T (CALCULA-TOTAL-PAYE) PARA PEDR09  
003600*                 EL CIERRE MENSUAL DE CARTERA.
003700* 14/03/2012 PEDR BPM 241098: AL VALIDAR UN PAGO SE DESCUENTA DEL PEDR12
003800*                 SALDO USR-SOLDE-A-PAYER, PETICION DE CARTERA.
003900* 27/08/2015 PEDR BPM 255110: LA ACCION P YA NO PAGA EL CAMPO     PEDR15
004000*                 EMP-PENALITE ALMACENADO; SE RECALCULA LA
004100*                 PENALIDAD VIGENTE CONTRA BLEMPCL (FUNCION PE)
004200*                 PARA CUBRIR EMPRESTAMOS AUN NO DEVUELTOS.
004300* 27/08/2015 PEDR BPM 255110: PAI-MOTIF DE LA ACCION P AHORA      PEDR15
004400*                 INCLUYE EL NUMERO DE EMPRUNT.
004500* 27/08/2015 PEDR BPM 255110: PAI-REFERENCE SE ARMA COMO          PEDR15
004600*                 PAY-<USR-ID>-<FECHA><HORA>[-EMP<EMP-ID>] EN
004700*                 LUGAR DE REF+CONSECUTIVO, PEDIDO DE AUDITORIA.
004800* 27/08/2015 PEDR BPM 255119: LA ACCION A YA NO RECHAZA ANULAR    PEDR15
004900*                 UN PAGO VALIDE; SE REEMBOLSA USR-SOLDE-A-PAYER
005000*                 CUANDO EL PAGO ANULADO ESTABA VALIDE.
005100* 27/08/2015 PEDR BPM 255140: EL DESCUENTO DE USR-SOLDE-A-PAYER  PEDR15
005200*                 SE MUEVE DE LA ACCION V A LAS ACCIONES P Y G,
005300*                 INMEDIATAMENTE DESPUES DE GRABAR EL PAIEMENT;
005400*                 VALIDA-PAIEMENT YA NO TOCA EL SALDO.
005500*-----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT EMPRUNT      ASSIGN TO EMPRUNT
006300            ORGANIZATION      IS RELATIVE
006400            ACCESS MODE       IS DYNAMIC
006500            RELATIVE KEY      IS WKS-REL-EMPRUNT
006600            FILE STATUS       IS FS-EMPRUNT
006700                                 FSE-EMPRUNT.
006800     SELECT PAIEMENT     ASSIGN TO PAIEMENT
006900            ORGANIZATION      IS RELATIVE
007000            ACCESS MODE       IS DYNAMIC
007100            RELATIVE KEY      IS WKS-REL-PAIEMENT
007200            FILE STATUS       IS FS-PAIEMENT
007300                                 FSE-PAIEMENT.
007400     SELECT UTILISATEUR  ASSIGN TO UTILISATEUR
007500            ORGANIZATION      IS RELATIVE
007600            ACCESS MODE       IS DYNAMIC
007700            RELATIVE KEY      IS WKS-REL-UTILISATEUR
007800            FILE STATUS       IS FS-UTILISATEUR
007900                                 FSE-UTILISATEUR.
008000     SELECT DOCUMENT     ASSIGN TO DOCUMENT
008100            ORGANIZATION      IS RELATIVE
008200            ACCESS MODE       IS DYNAMIC
008300            RELATIVE KEY      IS WKS-REL-DOCUMENT
008400            FILE STATUS       IS FS-DOCUMENT
008500                                 FSE-DOCUMENT.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900*1 -->MAESTRO DE EMPRESTAMOS
009000 FD  EMPRUNT.
009100     COPY BLEMPM.
009200*2 -->ARCHIVO DE PAGOS
009300 FD  PAIEMENT.
009400     COPY BLPAGM.
009500*3 -->MAESTRO DE USUARIOS
009600 FD  UTILISATEUR.
009700     COPY BLUSRM.
009800*4 -->MAESTRO DE DOCUMENTOS (SOLO LECTURA, TARIFA PENALITE)
009900 FD  DOCUMENT.
010000     COPY BLDOCM.
010100
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400*               TARJETA DE CONTROL (SYSIN)                       *
010500******************************************************************
010600 01  WKS-TARJETA-CONTROL.
010700     05  WKS-PARM-ACCION              PIC X(01).
010800         88  WKS-ACCION-PAGA-PENALITE     VALUE 'P'.
010900         88  WKS-ACCION-PAGO-GENERAL      VALUE 'G'.
011000         88  WKS-ACCION-VALIDA-PAGO       VALUE 'V'.
011100         88  WKS-ACCION-ANULA-PAGO        VALUE 'A'.
011200         88  WKS-ACCION-TOTAL-PAGADO      VALUE 'T'.
011300     05  WKS-PARM-USR-ID               PIC 9(09).
011400     05  WKS-PARM-EMP-ID               PIC 9(09).
011500     05  WKS-PARM-PAI-ID               PIC 9(09).
011600     05  WKS-PARM-MONTANT              PIC S9(07)V99.
011700     05  WKS-PARM-METODO               PIC X(10).
011800     05  FILLER                        PIC X(15).
011900******************************************************************
012000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012100******************************************************************
012200 01  WKS-FS-STATUS.
012300     02  FS-EMPRUNT                   PIC 9(02) VALUE ZEROES.
012400     02  FSE-EMPRUNT.
012500         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
012600         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
012700         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
012800     02  FS-PAIEMENT                  PIC 9(02) VALUE ZEROES.
012900     02  FSE-PAIEMENT.
013000         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
013100         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
013200         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
013300     02  FS-UTILISATEUR               PIC 9(02) VALUE ZEROES.
013400     02  FSE-UTILISATEUR.
013500         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
013600         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
013700         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
013800     02  FS-DOCUMENT                  PIC 9(02) VALUE ZEROES.
013900     02  FSE-DOCUMENT.
014000         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
014100         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
014200         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
014300     05  FILLER                      PIC X(05) VALUE SPACES.
014400 77  WKS-REL-EMPRUNT                  PIC 9(09) COMP VALUE 0.
014500 77  WKS-REL-PAIEMENT                 PIC 9(09) COMP VALUE 0.
014600 77  WKS-REL-UTILISATEUR              PIC 9(09) COMP VALUE 0.
014700 77  WKS-REL-DOCUMENT                 PIC 9(09) COMP VALUE 0.
014800******************************************************************
014900*               CAMPOS DE TRABAJO DEL PROCESO                    *
015000******************************************************************
015100 01  WKS-CAMPOS-DE-TRABAJO.
015200     05  WKS-FIN-PAIEMENT             PIC 9(01) COMP VALUE 0.
015300         88  WKS-HAY-FIN-PAIEMENT         VALUE 1.
015400     05  WKS-CONTADOR-PAGOS           PIC 9(09) COMP VALUE 0.
015500     05  WKS-TOTAL-PAYE               PIC S9(09)V99 COMP-3 VALUE 0.
015600     05  WKS-FECHA-HOY                PIC 9(08).
015700     05  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
015800         10  WKS-ANI-HOY              PIC 9(04).
015900         10  WKS-MES-HOY              PIC 9(02).
016000         10  WKS-DIA-HOY              PIC 9(02).
016100     05  WKS-HORA-HOY-COMPLETA        PIC 9(08).
016200     05  WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY-COMPLETA.
016300         10  WKS-HORA-HOY             PIC 9(06).
016400         10  FILLER                   PIC 9(02).
016500     05  WKS-SW-PAGO-ERA-VALIDE       PIC X(01) VALUE 'N'.
016600         88  WKS-PAGO-ERA-VALIDE          VALUE 'Y'.
016700     05  WKS-REFERENCIA-SUFIJO        PIC X(13) VALUE SPACES.
016800     05  WKS-SW-PAGO-ENCONTRADO       PIC X(01) VALUE 'N'.
016900         88  WKS-PAGO-ENCONTRADO-SI       VALUE 'Y'.
017000     05  FILLER                       PIC X(10).
017100******************************************************************
017200*            A R E A   D E   P A R A M E T R O S   B L E M P C L  *
017300******************************************************************
017400 01  WKS-PARMS-BLEMPCL.
017500     05  WKS-CL-FUNCTION             PIC X(02).
017600     05  WKS-CL-DATE-AUJOURDHUI      PIC 9(08).
017700     05  WKS-CL-EMP-DATE-EMPRUNT     PIC 9(08).
017800     05  WKS-CL-EMP-DATE-RETOUR      PIC 9(08).
017900     05  WKS-CL-EMP-DATE-RETOUR-EFF  PIC 9(08).
018000     05  WKS-CL-EMP-DUREE-MAX        PIC 9(03).
018100     05  WKS-CL-USR-TYPE             PIC X(17).
018200     05  WKS-CL-DOC-PRIX-PAR-JOUR    PIC S9(05)V99 COMP-3.
018300     05  WKS-CL-DOC-EST-DEFINI       PIC X(01).
018400     05  WKS-CL-RESULT-JOURS         PIC S9(05) COMP.
018500     05  WKS-CL-RESULT-MONTANT       PIC S9(07)V99 COMP-3.
018600     05  WKS-CL-RESULT-FLAG          PIC X(01).
018700     05  WKS-CL-RETURN-CODE          PIC 9(02).
018800******************************************************************
018900 PROCEDURE DIVISION.
019000******************************************************************
019100 000-MAIN SECTION.
019200     PERFORM 010-INICIO
019300     EVALUATE TRUE
019400        WHEN WKS-ACCION-PAGA-PENALITE
019500           PERFORM 100-PAGA-PENALITE
019600        WHEN WKS-ACCION-PAGO-GENERAL
019700           PERFORM 200-EFFECTUE-PAIEMENT
019800        WHEN WKS-ACCION-VALIDA-PAGO
019900           PERFORM 300-VALIDA-PAIEMENT
020000        WHEN WKS-ACCION-ANULA-PAGO
020100           PERFORM 400-ANNULE-PAIEMENT
020200        WHEN WKS-ACCION-TOTAL-PAGADO
020300           PERFORM 500-CALCULA-TOTAL-PAYE
020400        WHEN OTHER
020500           DISPLAY 'BLPAG01, ACCION DE CONTROL INVALIDA: '
020600                   WKS-PARM-ACCION
020700     END-EVALUATE
020800     PERFORM 900-FIN
020900     GOBACK.
021000 000-MAIN-E. EXIT.
021100
021200 010-INICIO SECTION.
021300     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
021400     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
021500     ACCEPT WKS-HORA-HOY-COMPLETA FROM TIME
021600     OPEN I-O EMPRUNT
021700     OPEN I-O PAIEMENT
021800     OPEN INPUT DOCUMENT
021900     OPEN I-O UTILISATEUR.
022000 010-INICIO-E. EXIT.
022100
022200 900-FIN SECTION.
022300     CLOSE EMPRUNT PAIEMENT UTILISATEUR DOCUMENT.
022400 900-FIN-E. EXIT.
022500
022600******************************************************************
022700*   1 0 0 - A C C I O N   P   ( P A G A   P E N A L I T E )      *
022800******************************************************************
022900 100-PAGA-PENALITE SECTION.
023000     MOVE WKS-PARM-EMP-ID TO WKS-REL-EMPRUNT
023100     READ EMPRUNT
023200         INVALID KEY
023300            DISPLAY 'BLPAG01, EMPRUNT NO ENCONTRADO: '
023400                    WKS-PARM-EMP-ID
023500     END-READ
023600     IF FS-EMPRUNT = 0 AND EMP-NON-PAYE
023700        PERFORM 105-CALCULA-PENALITE-VIGENTE
023800        IF WKS-CL-RESULT-MONTANT > 0
023900           PERFORM 110-GRABA-PAGO
024000           MOVE WKS-CL-RESULT-MONTANT TO PAI-MONTANT
024100           SET  PAI-EN-ESPECES TO TRUE
024200           SET  PAI-ATTENTE    TO TRUE
024300           STRING 'PENALITE RETARD - EMPRUNT #' DELIMITED BY SIZE
024400                  WKS-PARM-EMP-ID          DELIMITED BY SIZE
024500                  INTO PAI-MOTIF
024600           PERFORM 111-ESCRIBE-PAGO
024700           PERFORM 310-DESCUENTA-SALDO-USUARIO
024800           MOVE WKS-CL-RESULT-MONTANT TO EMP-MONTANT-PAYE
024900           SET  EMP-PAYE     TO TRUE
025000           REWRITE REG-BLEMPM
025100               INVALID KEY
025200                  DISPLAY 'BLPAG01, ERROR AL REESCRIBIR EMPRUNT: '
025300                          EMP-ID
025400           END-REWRITE
025500        ELSE
025600           DISPLAY 'BLPAG01, EMPRUNT SIN PENALIDAD PENDIENTE: '
025700                   WKS-PARM-EMP-ID
025800        END-IF
025900     ELSE
026000        DISPLAY 'BLPAG01, EMPRUNT SIN PENALIDAD PENDIENTE: '
026100                WKS-PARM-EMP-ID
026200     END-IF.
026300 100-PAGA-PENALITE-E. EXIT.
026400
026500******************************************************************
026600*   RECALCULA LA PENALIDAD VIGENTE CONTRA BLEMPCL (FUNCION PE),   *
026700*   EN LUGAR DE CONFIAR EN EMP-PENALITE (PUEDE SEGUIR EN 0 SI EL  *
026800*   EMPRUNT AUN NO HA SIDO DEVUELTO).                             *
026900******************************************************************
027000 105-CALCULA-PENALITE-VIGENTE SECTION.
027100     MOVE EMP-DOC-ID TO WKS-REL-DOCUMENT
027200     READ DOCUMENT
027300         INVALID KEY
027400            DISPLAY 'BLPAG01, DOCUMENT NO ENCONTRADO PARA '
027500                    'PENALITE: ' EMP-DOC-ID
027600     END-READ
027700     MOVE SPACES TO WKS-CL-DOC-EST-DEFINI
027800     IF FS-DOCUMENT = 0
027900        MOVE 'Y'               TO WKS-CL-DOC-EST-DEFINI
028000        MOVE DOC-PRIX-PAR-JOUR TO WKS-CL-DOC-PRIX-PAR-JOUR
028100     ELSE
028200        MOVE 'N'               TO WKS-CL-DOC-EST-DEFINI
028300        MOVE 0                 TO WKS-CL-DOC-PRIX-PAR-JOUR
028400     END-IF
028500     MOVE 'PE'                      TO WKS-CL-FUNCTION
028600     MOVE WKS-FECHA-HOY             TO WKS-CL-DATE-AUJOURDHUI
028700     MOVE EMP-DATE-EMPRUNT          TO WKS-CL-EMP-DATE-EMPRUNT
028800     MOVE EMP-DATE-RETOUR           TO WKS-CL-EMP-DATE-RETOUR
028900     MOVE EMP-DATE-RETOUR-EFFECTIVE TO WKS-CL-EMP-DATE-RETOUR-EFF
029000     MOVE EMP-DUREE-MAX             TO WKS-CL-EMP-DUREE-MAX
029100     CALL 'BLEMPCL' USING WKS-PARMS-BLEMPCL.
029200 105-CALCULA-PENALITE-VIGENTE-E. EXIT.
029300
029400******************************************************************
029500*   2 0 0 - A C C I O N   G   ( P A G O   G E N E R A L )        *
029600******************************************************************
029700 200-EFFECTUE-PAIEMENT SECTION.
029800     MOVE WKS-PARM-USR-ID TO WKS-REL-UTILISATEUR
029900     READ UTILISATEUR
030000         INVALID KEY
030100            DISPLAY 'BLPAG01, USUARIO NO ENCONTRADO: '
030200                    WKS-PARM-USR-ID
030300     END-READ
030400     IF FS-UTILISATEUR = 0
030500        PERFORM 110-GRABA-PAGO
030600        MOVE WKS-PARM-MONTANT TO PAI-MONTANT
030700        MOVE WKS-PARM-METODO  TO PAI-METHODE
030800        SET  PAI-ATTENTE      TO TRUE
030900        MOVE 'PAGO GENERAL DE SALDO PENDIENTE' TO PAI-MOTIF
031000        PERFORM 111-ESCRIBE-PAGO
031100        PERFORM 310-DESCUENTA-SALDO-USUARIO
031200     END-IF.
031300 200-EFFECTUE-PAIEMENT-E. EXIT.
031400
031500******************************************************************
031600*   ARMA EL REGISTRO COMUN DE PAGO (LLAVE Y FECHA)               *
031700******************************************************************
031800 110-GRABA-PAGO SECTION.
031900     PERFORM 112-DETERMINA-PROXIMO-PAI-ID
032000     MOVE WKS-CONTADOR-PAGOS TO WKS-REL-PAIEMENT
032100     MOVE WKS-CONTADOR-PAGOS TO PAI-ID
032200     MOVE WKS-PARM-USR-ID    TO PAI-USR-ID
032300     MOVE WKS-PARM-EMP-ID    TO PAI-EMP-ID
032400     MOVE WKS-FECHA-HOY      TO PAI-DATE-PAIEMENT
032500     MOVE SPACES TO WKS-REFERENCIA-SUFIJO
032600     IF WKS-PARM-EMP-ID > 0
032700        STRING '-EMP' WKS-PARM-EMP-ID DELIMITED BY SIZE
032800               INTO WKS-REFERENCIA-SUFIJO
032900     END-IF
033000     STRING 'PAY-' WKS-PARM-USR-ID '-'
033100            WKS-FECHA-HOY WKS-HORA-HOY WKS-REFERENCIA-SUFIJO
033200            DELIMITED BY SIZE INTO PAI-REFERENCE.
033300 110-GRABA-PAGO-E. EXIT.
033400
033500 111-ESCRIBE-PAGO SECTION.
033600     WRITE REG-BLPAGM
033700         INVALID KEY
033800            DISPLAY 'BLPAG01, ERROR AL GRABAR PAIEMENT: '
033900                    PAI-ID
034000     END-WRITE.
034100 111-ESCRIBE-PAGO-E. EXIT.
034200
034300 112-DETERMINA-PROXIMO-PAI-ID SECTION.
034400     MOVE 0 TO WKS-CONTADOR-PAGOS
034500     MOVE 0 TO WKS-FIN-PAIEMENT
034600     PERFORM 113-BUSCA-ULTIMO-PAI-ID
034700             UNTIL WKS-HAY-FIN-PAIEMENT
034800     ADD 1 TO WKS-CONTADOR-PAGOS.
034900 112-DETERMINA-PROXIMO-PAI-ID-E. EXIT.
035000
035100 113-BUSCA-ULTIMO-PAI-ID SECTION.
035200     READ PAIEMENT NEXT RECORD
035300         AT END
035400            MOVE 1 TO WKS-FIN-PAIEMENT
035500         NOT AT END
035600            MOVE WKS-REL-PAIEMENT TO WKS-CONTADOR-PAGOS
035700     END-READ.
035800 113-BUSCA-ULTIMO-PAI-ID-E. EXIT.
035900
036000******************************************************************
036100*   3 0 0 - A C C I O N   V   ( V A L I D A   P A I E M E N T )  *
036200******************************************************************
036300 300-VALIDA-PAIEMENT SECTION.
036400     MOVE WKS-PARM-PAI-ID TO WKS-REL-PAIEMENT
036500     READ PAIEMENT
036600         INVALID KEY
036700            DISPLAY 'BLPAG01, PAIEMENT NO ENCONTRADO: '
036800                    WKS-PARM-PAI-ID
036900     END-READ
037000     IF FS-PAIEMENT = 0 AND PAI-ATTENTE
037100        SET PAI-VALIDE TO TRUE
037200        REWRITE REG-BLPAGM
037300            INVALID KEY
037400               DISPLAY 'BLPAG01, ERROR AL REESCRIBIR PAIEMENT: '
037500                       PAI-ID
037600        END-REWRITE
037700     ELSE
037800        DISPLAY 'BLPAG01, PAIEMENT NO ESTA EN_ATTENTE: '
037900                WKS-PARM-PAI-ID
038000     END-IF.
038100 300-VALIDA-PAIEMENT-E. EXIT.
038200
038300 310-DESCUENTA-SALDO-USUARIO SECTION.
038400     MOVE PAI-USR-ID TO WKS-REL-UTILISATEUR
038500     READ UTILISATEUR
038600         INVALID KEY
038700            DISPLAY 'BLPAG01, USUARIO NO ENCONTRADO AL '
038800                    'DESCONTAR SALDO: ' PAI-USR-ID
038900     END-READ
039000     IF FS-UTILISATEUR = 0
039100        COMPUTE USR-SOLDE-A-PAYER =
039200                USR-SOLDE-A-PAYER - PAI-MONTANT
039300        IF USR-SOLDE-A-PAYER < 0
039400           MOVE 0 TO USR-SOLDE-A-PAYER
039500        END-IF
039600        REWRITE REG-BLUSRM
039700            INVALID KEY
039800               DISPLAY 'BLPAG01, ERROR AL REESCRIBIR '
039900                       'UTILISATEUR: ' USR-ID
040000        END-REWRITE
040100     END-IF.
040200 310-DESCUENTA-SALDO-USUARIO-E. EXIT.
040300
040400******************************************************************
040500*   4 0 0 - A C C I O N   A   ( A N N U L E   P A I E M E N T )  *
040600******************************************************************
040700 400-ANNULE-PAIEMENT SECTION.
040800     MOVE WKS-PARM-PAI-ID TO WKS-REL-PAIEMENT
040900     READ PAIEMENT
041000         INVALID KEY
041100            DISPLAY 'BLPAG01, PAIEMENT NO ENCONTRADO: '
041200                    WKS-PARM-PAI-ID
041300     END-READ
041400     IF FS-PAIEMENT = 0 AND NOT PAI-ANNULE
041500        MOVE 'N' TO WKS-SW-PAGO-ERA-VALIDE
041600        IF PAI-VALIDE
041700           MOVE 'Y' TO WKS-SW-PAGO-ERA-VALIDE
041800        END-IF
041900        SET PAI-ANNULE TO TRUE
042000        REWRITE REG-BLPAGM
042100            INVALID KEY
042200               DISPLAY 'BLPAG01, ERROR AL REESCRIBIR PAIEMENT: '
042300                       PAI-ID
042400        END-REWRITE
042500        IF WKS-PAGO-ERA-VALIDE
042600           PERFORM 410-REEMBOLSA-SALDO-USUARIO
042700        END-IF
042800     ELSE
042900        DISPLAY 'BLPAG01, EL PAGO YA ESTABA ANULADO: '
043000                WKS-PARM-PAI-ID
043100     END-IF.
043200 400-ANNULE-PAIEMENT-E. EXIT.
043300
043400******************************************************************
043500*   UN PAGO ANULADO QUE YA ESTABA VALIDE DEVUELVE SU MONTANT AL   *
043600*   SALDO PENDIENTE DEL USUARIO (BPM 255119).                    *
043700******************************************************************
043800 410-REEMBOLSA-SALDO-USUARIO SECTION.
043900     MOVE PAI-USR-ID TO WKS-REL-UTILISATEUR
044000     READ UTILISATEUR
044100         INVALID KEY
044200            DISPLAY 'BLPAG01, USUARIO NO ENCONTRADO AL '
044300                    'REEMBOLSAR SALDO: ' PAI-USR-ID
044400     END-READ
044500     IF FS-UTILISATEUR = 0
044600        ADD PAI-MONTANT TO USR-SOLDE-A-PAYER
044700        REWRITE REG-BLUSRM
044800            INVALID KEY
044900               DISPLAY 'BLPAG01, ERROR AL REESCRIBIR '
045000                       'UTILISATEUR: ' USR-ID
045100        END-REWRITE
045200     END-IF.
045300 410-REEMBOLSA-SALDO-USUARIO-E. EXIT.
045400
045500******************************************************************
045600*   5 0 0 - A C C I O N   T   ( T O T A L   P A G A D O )        *
045700******************************************************************
045800 500-CALCULA-TOTAL-PAYE SECTION.
045900     MOVE 0 TO WKS-TOTAL-PAYE
046000     MOVE 0 TO WKS-FIN-PAIEMENT
046100     PERFORM 510-ACUMULA-PAGO-VALIDADO
046200             UNTIL WKS-HAY-FIN-PAIEMENT
046300     DISPLAY 'BLPAG01, TOTAL PAGADO POR USUARIO ' WKS-PARM-USR-ID
046400             ' = ' WKS-TOTAL-PAYE.
046500 500-CALCULA-TOTAL-PAYE-E. EXIT.
046600
046700 510-ACUMULA-PAGO-VALIDADO SECTION.
046800     READ PAIEMENT NEXT RECORD
046900         AT END
047000            MOVE 1 TO WKS-FIN-PAIEMENT
047100     END-READ
047200     IF NOT WKS-HAY-FIN-PAIEMENT
047300        IF PAI-USR-ID = WKS-PARM-USR-ID AND PAI-VALIDE
047400           ADD PAI-MONTANT TO WKS-TOTAL-PAYE
047500        END-IF
047600     END-IF.
047700 510-ACUMULA-PAGO-VALIDADO-E. EXIT.
