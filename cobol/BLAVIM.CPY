000100******************************************************************
000200*               C O P Y   B L A V I M                            *
000300*  REGISTRO DE RESENAS (AVIS) DE DOCUMENTOS.                     *
000400*  INCLUIDO POR FD AVIS EN EL PROGRAMA BLADM01.                  *
000500******************************************************************
000600*-----------------------------------------------------------------
000700*   HISTORIA DE CAMBIOS DEL COPY                                PEDR
000800*-----------------------------------------------------------------
000900* 16/04/2004 PEDR ALTA DEL LAYOUT ORIGINAL DE RESENAS, MODULO DE  PEDR04  
001000*                 MODERACION DE COMENTARIOS.
001100*-----------------------------------------------------------------
001200 01  REG-BLAVIM.
001300     05  AVI-ID                      PIC 9(09).
001400     05  AVI-USR-ID                  PIC 9(09).
001500     05  AVI-DOC-ID                  PIC 9(09).
001600     05  AVI-NOTE                    PIC 9(01).
001700     05  AVI-EST-MODERE              PIC X(01).
001800         88  AVI-MODERADA                VALUE 'Y'.
001900         88  AVI-NO-MODERADA             VALUE 'N'.
002000*----------------------------------------------------------------*
002100*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL REGISTRO      *
002200*----------------------------------------------------------------*
002300     05  FILLER                      PIC X(12).
