000100******************************************************************
000200* FECHA       : 16/04/2004                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : INFINITPAGES / PRESTAMO DE DOCUMENTOS            *
000500* PROGRAMA    : BLSAD01                                          *
000600* TIPO        : BATCH (PRINCIPAL, SOLO VALIDACION)               *
000700* DESCRIPCION : PROCESO DE SUPER-ADMINISTRACION. VALIDA LAS      *
000800*             : PETICIONES DE ALTA/BAJA DE ADMIN, ASIGNACION DE  *
000900*             : PERMISOS, DEFINICION DE TARIFAS DE PENALIDAD Y   *
001000*             : MODIFICACION DE DURACION DE EMPRESTAMOS. EL      *
001100*             : MAESTRO DE ADMIN Y SUS PERMISOS TODAVIA NO SE    *
001200*             : PERSISTEN (ANALISIS EN CURSO POR SISTEMAS); ESTE *
001300*             : PROGRAMA SOLO VALIDA Y DEJA CONSTANCIA EN LOG.   *
001400* ARCHIVOS    : NINGUNO (TODO VIENE POR TARJETA DE CONTROL)      *
001500* ACCION (ES) : C(CREA ADMIN),S(BAJA ADMIN),P(PERMISOS),         *
001600*             : T(TARIFA PENALIDAD),D(DUREE EMPRUNT)             *
001700* PROGRAMA(S) : NINGUNO                                          *
001800* BPM/RATIONAL: 241098                                           *
001900* NOMBRE      : PROCESO DE SUPER-ADMINISTRACION                  *
002000* DESCRIPCION : MANTENIMIENTO                                    *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    BLSAD01.
002400 AUTHOR.        ERICK RAMIREZ.
002500 INSTALLATION.  INFINITPAGES - DEPTO. DESARROLLO BATCH.
002600 DATE-WRITTEN.  16/04/2004.
002700 DATE-COMPILED.
002800 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
002900*-----------------------------------------------------------------
003000*   HISTORIA DE CAMBIOS                                         *
003100*-----------------------------------------------------------------
003200* 16/04/2004 PEDR ALTA DEL PROGRAMA, SOLO VALIDACIONES (NO HAY    PEDR04  
003300*                 TODAVIA MAESTRO DE ADMIN EN PRODUCCION).
003400* 08/11/2005 PEDR SE AGREGA LA ACCION P (VALIDA PERMISOS CONTRA   PEDR05  
003500*                 LA TABLA BLTIPOL DE TIPO DE ADMIN).
003600* 02/10/2006 PEDR SE AGREGA LA ACCION T (VALIDA TARIFA DE         PEDR06  
003700*                 PENALIDAD, NO PUEDE SER NEGATIVA NI CERO).
003800* 19/07/2009 PEDR SE AGREGA LA ACCION D (VALIDA NUEVA DURACION    PEDR09  
003900*                 DE EMPRESTAMO POR TIPO DE USUARIO).
004000* 14/03/2012 PEDR BPM 241098: SE DEJA EXPLICITO EN COMENTARIOS    PEDR12  
004100*                 QUE EL ALTA/BAJA DE ADMIN NO GRABA MAESTRO,
004200*                 SOLO VALIDA (PENDIENTE EL DISENO DEL ISAM DE
004300*                 ADMIN CON EL AREA DE SISTEMAS).
004400* 27/08/2015 PEDR SE AGREGAN WKS-PARM-ADMIN-ID,                  PEDR15  
004500*                 WKS-PARM-ADMIN-ID-BAJA Y                       
004600*                 WKS-PARM-ADMIN-BAJA-TIPO A LA TARJETA DE
004700*                 CONTROL; LA BAJA (200) AHORA RECHAZA QUE UN
004800*                 ADMIN SE DE DE BAJA A SI MISMO O QUE SE DE DE
004900*                 BAJA UNA CUENTA SUPERADMIN. BPM 255132.
005000* 27/08/2015 PEDR LA TARIFA DE PENALIDAD (400) ADMITE CERO,       PEDR15  
005100*                 SOLO SE RECHAZAN VALORES NEGATIVOS. BPM 255133.
005200* 27/08/2015 PEDR EL ALTA DE ADMIN (100) YA NO RECHAZA POR      PEDR15
005300*                 NOMBRE EN BLANCO NI POR TIPO DE ADMIN
005400*                 INVALIDO; SOLO SE VALIDA QUE EL EMAIL VENGA
005500*                 INFORMADO, PARA IGUALAR EL CRITERIO DE
005600*                 ACEPTACION DEL SERVICIO DE
005700*                 SUPER-ADMINISTRACION. BPM 255143.
005800*-----------------------------------------------------------------
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*               TARJETA DE CONTROL (SYSIN)                       *
006700******************************************************************
006800 01  WKS-TARJETA-CONTROL.
006900     05  WKS-PARM-ACCION              PIC X(01).
007000         88  WKS-ACCION-CREA-ADMIN        VALUE 'C'.
007100         88  WKS-ACCION-SUPPRIME-ADMIN    VALUE 'S'.
007200         88  WKS-ACCION-DONNE-PERMISOS    VALUE 'P'.
007300         88  WKS-ACCION-TARIFA-PENALIDAD  VALUE 'T'.
007400         88  WKS-ACCION-DUREE-EMPRUNT     VALUE 'D'.
007500     05  WKS-PARM-ADMIN-NOM            PIC X(40).
007600     05  WKS-PARM-ADMIN-EMAIL          PIC X(60).
007700     05  WKS-PARM-ADMIN-ID             PIC 9(09).
007800     05  WKS-PARM-ADMIN-ID-BAJA        PIC 9(09).
007900     05  WKS-PARM-ADMIN-BAJA-TIPO      PIC X(14).
008000     05  WKS-PARM-TIPO-ADMIN           PIC X(14).
008100     05  WKS-PARM-TARIFA-PENALIDAD     PIC S9(05)V99.
008200     05  WKS-PARM-TIPO-USAGER          PIC X(17).
008300     05  WKS-PARM-NUEVA-DUREE          PIC 9(03).
008400     05  FILLER                        PIC X(10).
008500******************************************************************
008600*     TABLAS DE TIPO DE USUARIO Y TIPO DE ADMIN - COPY BLTIPOL   *
008700******************************************************************
008800 COPY BLTIPOL.
008900******************************************************************
009000*               CAMPOS DE TRABAJO DEL PROCESO                    *
009100******************************************************************
009200 01  WKS-CAMPOS-DE-TRABAJO.
009300     05  WKS-SW-VALIDO                PIC X(01) VALUE 'N'.
009400         88  WKS-PETICION-VALIDA          VALUE 'Y'.
009500     05  WKS-CONTADOR-ERRORES         PIC 9(03) COMP VALUE 0.
009600     05  WKS-FECHA-HOY                PIC 9(08).
009700     05  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
009800         10  WKS-ANI-HOY              PIC 9(04).
009900         10  WKS-MES-HOY              PIC 9(02).
010000         10  WKS-DIA-HOY              PIC 9(02).
010100     05  FILLER                       PIC X(10).
010200******************************************************************
010300 PROCEDURE DIVISION.
010400******************************************************************
010500 000-MAIN SECTION.
010600     PERFORM 010-INICIO
010700     EVALUATE TRUE
010800        WHEN WKS-ACCION-CREA-ADMIN
010900           PERFORM 100-CREE-ADMIN
011000        WHEN WKS-ACCION-SUPPRIME-ADMIN
011100           PERFORM 200-SUPPRIME-ADMIN
011200        WHEN WKS-ACCION-DONNE-PERMISOS
011300           PERFORM 300-DONNE-PERMISSIONS
011400        WHEN WKS-ACCION-TARIFA-PENALIDAD
011500           PERFORM 400-DEFINIT-TARIF-PENALITE
011600        WHEN WKS-ACCION-DUREE-EMPRUNT
011700           PERFORM 500-MODIFIE-DUREE-EMPRUNT
011800        WHEN OTHER
011900           DISPLAY 'BLSAD01, ACCION DE CONTROL INVALIDA: '
012000                   WKS-PARM-ACCION
012100     END-EVALUATE
012200     GOBACK.
012300 000-MAIN-E. EXIT.
012400
012500 010-INICIO SECTION.
012600     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
012700     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
012800 010-INICIO-E. EXIT.
012900
013000******************************************************************
013100*   1 0 0 - A C C I O N   C   ( C R E A   A D M I N )            *
013200*   NO HAY MAESTRO DE ADMIN TODAVIA; SOLO SE VALIDA LA PETICION  *
013300*   Y SE DEJA CONSTANCIA EN EL LOG PARA EL AREA DE SISTEMAS.     *
013400******************************************************************
013500 100-CREE-ADMIN SECTION.
013600     IF WKS-PARM-ADMIN-EMAIL = SPACES
013700        DISPLAY 'BLSAD01, ALTA DE ADMIN RECHAZADA, EMAIL '
013800                'OBLIGATORIO: ' WKS-PARM-ADMIN-NOM
013900     ELSE
014000        DISPLAY 'BLSAD01, ALTA DE ADMIN VALIDADA (NO '
014100                'PERSISTIDA, PENDIENTE MAESTRO): '
014200                WKS-PARM-ADMIN-NOM
014300     END-IF.
014400 100-CREE-ADMIN-E. EXIT.
014500
014600******************************************************************
014700*   2 0 0 - A C C I O N   S   ( S U P P R I M E   A D M I N )    *
014800******************************************************************
014900 200-SUPPRIME-ADMIN SECTION.
015000     IF WKS-PARM-ADMIN-EMAIL = SPACES
015100        DISPLAY 'BLSAD01, EMAIL DE ADMIN OBLIGATORIO PARA '
015200                'LA BAJA'
015300     ELSE
015400        IF WKS-PARM-ADMIN-ID-BAJA = WKS-PARM-ADMIN-ID
015500           DISPLAY 'BLSAD01, UN ADMIN NO SE PUEDE DAR DE BAJA '
015600                   'A SI MISMO: ' WKS-PARM-ADMIN-ID
015700        ELSE
015800           IF WKS-PARM-ADMIN-BAJA-TIPO = 'SUPERADMIN'
015900              DISPLAY 'BLSAD01, NO SE PUEDE DAR DE BAJA UNA '
016000                      'CUENTA SUPERADMIN: ' WKS-PARM-ADMIN-EMAIL
016100           ELSE
016200              DISPLAY 'BLSAD01, BAJA DE ADMIN VALIDADA (NO '
016300                      'PERSISTIDA, PENDIENTE MAESTRO): '
016400                      WKS-PARM-ADMIN-EMAIL
016500           END-IF
016600        END-IF
016700     END-IF.
016800 200-SUPPRIME-ADMIN-E. EXIT.
016900
017000******************************************************************
017100*   3 0 0 - A C C I O N   P   ( D O N N E   P E R M I S S I O N S)*
017200******************************************************************
017300 300-DONNE-PERMISSIONS SECTION.
017400     PERFORM 310-VALIDA-TIPO-ADMIN
017500     IF WKS-PETICION-VALIDA
017600        DISPLAY 'BLSAD01, PERMISOS ASIGNADOS (NO PERSISTIDOS, '
017700                'PENDIENTE MAESTRO) TIPO: ' WKS-PARM-TIPO-ADMIN
017800     ELSE
017900        DISPLAY 'BLSAD01, TIPO DE ADMIN INVALIDO: '
018000                WKS-PARM-TIPO-ADMIN
018100     END-IF.
018200 300-DONNE-PERMISSIONS-E. EXIT.
018300
018400 310-VALIDA-TIPO-ADMIN SECTION.
018500     SET WKS-SW-VALIDO TO 'N'
018600     SET IX-TIPO-ADMIN TO 1
018700     SEARCH TIPO-ADMIN-LIG
018800        AT END
018900           CONTINUE
019000        WHEN TA-TYPE (IX-TIPO-ADMIN) = WKS-PARM-TIPO-ADMIN
019100           SET WKS-PETICION-VALIDA TO TRUE
019200     END-SEARCH.
019300 310-VALIDA-TIPO-ADMIN-E. EXIT.
019400
019500******************************************************************
019600*   4 0 0 - A C C I O N   T   ( T A R I F A   P E N A L I D A D )*
019700******************************************************************
019800 400-DEFINIT-TARIF-PENALITE SECTION.
019900     IF WKS-PARM-TARIFA-PENALIDAD >= 0
020000        DISPLAY 'BLSAD01, TARIFA DE PENALIDAD VALIDADA (NO '
020100                'PERSISTIDA, PENDIENTE MAESTRO): '
020200                WKS-PARM-TARIFA-PENALIDAD
020300     ELSE
020400        DISPLAY 'BLSAD01, TARIFA DE PENALIDAD DEBE SER MAYOR O IGUAL '
020500                'QUE CERO'
020600     END-IF.
020700 400-DEFINIT-TARIF-PENALITE-E. EXIT.
020800
020900******************************************************************
021000*   5 0 0 - A C C I O N   D   ( D U R E E   E M P R U N T )      *
021100******************************************************************
021200 500-MODIFIE-DUREE-EMPRUNT SECTION.
021300     SET WKS-SW-VALIDO TO 'N'
021400     IF WKS-PARM-NUEVA-DUREE > 0
021500        SET IX-TIPO-USAGER TO 1
021600        SEARCH TIPO-USAGER-LIG
021700           AT END
021800              CONTINUE
021900           WHEN TU-TYPE (IX-TIPO-USAGER) = WKS-PARM-TIPO-USAGER
022000              SET WKS-PETICION-VALIDA TO TRUE
022100        END-SEARCH
022200     END-IF
022300     IF WKS-PETICION-VALIDA
022400        DISPLAY 'BLSAD01, DUREE DE EMPRUNT VALIDADA (NO '
022500                'PERSISTIDA, PENDIENTE MAESTRO) TIPO '
022600                WKS-PARM-TIPO-USAGER ' DIAS '
022700                WKS-PARM-NUEVA-DUREE
022800     ELSE
022900        DISPLAY 'BLSAD01, DUREE DE EMPRUNT O TIPO DE USUARIO '
023000                'INVALIDOS'
023100     END-IF.
023200 500-MODIFIE-DUREE-EMPRUNT-E. EXIT.
