000100******************************************************************
000200*               C O P Y   B L R P T L                            *
000300*  LINEA DE IMPRESION DE LOS REPORTES PERIODICOS (RAPPORT-OUT).  *
000400*  INCLUIDO POR FD RAPPORT-OUT EN EL PROGRAMA BLADM01, TANTO     *
000500*  PARA EL REPORTE DE EMPRESTAMOS COMO PARA EL DE CONSULTAS.     *
000600******************************************************************
000700*-----------------------------------------------------------------
000800*   HISTORIA DE CAMBIOS DEL COPY                                PEDR
000900*-----------------------------------------------------------------
001000* 08/08/1995 MCG  ALTA DEL LAYOUT ORIGINAL, UNA SOLA LINEA LIBRE
001100*                 DE 132 POSICIONES.
001200* 16/04/2004 PEDR SE AGREGAN LOS REDEFINES DE CUERPO PARA         PEDR04  
001300*                 DISTINGUIR EL REPORTE DE EMPRESTAMOS DEL DE
001400*                 CONSULTAS SIN DUPLICAR EL FD.
001500*-----------------------------------------------------------------
001600 01  REG-BLRPTL.
001700     05  RPT-LINEA                   PIC X(132).
001800*----------------------------------------------------------------*
001900*    VISTA PARA EL "RAPPORT DES EMPRUNTS"                        *
002000*----------------------------------------------------------------*
002100     05  RPT-CUERPO-EMPRUNTS REDEFINES RPT-LINEA.
002200         10  RPT-EMP-TITULO           PIC X(40).
002300         10  RPT-EMP-PERIODE          PIC X(20).
002400         10  FILLER                   PIC X(02).
002500         10  RPT-EMP-TOTAL-EMPRUNTS   PIC ZZZ,ZZ9.
002600         10  FILLER                   PIC X(02).
002700         10  RPT-EMP-EN-RETARD        PIC ZZZ,ZZ9.
002800         10  FILLER                   PIC X(02).
002900         10  RPT-EMP-TOTAL-PENALITES  PIC Z,ZZZ,ZZ9.99.
003000         10  FILLER                   PIC X(53).
003100*----------------------------------------------------------------*
003200*    VISTA PARA EL "RAPPORT DES CONSULTATIONS"                   *
003300*----------------------------------------------------------------*
003400     05  RPT-CUERPO-CONSULTATIONS REDEFINES RPT-LINEA.
003500         10  RPT-CON-TITULO           PIC X(40).
003600         10  RPT-CON-PERIODE          PIC X(20).
003700         10  FILLER                   PIC X(02).
003800         10  RPT-CON-TOTAL            PIC ZZ,ZZZ,ZZ9.
003900         10  FILLER                   PIC X(02).
004000         10  RPT-CON-DOC-TITULO       PIC X(40).
004100         10  FILLER                   PIC X(02).
004200         10  RPT-CON-DOC-CONSULTAS    PIC ZZZ,ZZ9.
004300         10  FILLER                   PIC X(14).
