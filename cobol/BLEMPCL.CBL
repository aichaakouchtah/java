000100******************************************************************
000200* FECHA       : 16/04/2004                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : INFINITPAGES / PRESTAMO DE DOCUMENTOS            *
000500* PROGRAMA    : BLEMPCL                                          *
000600* TIPO        : BATCH (SUBRUTINA, CALLED)                        *
000700* DESCRIPCION : MOTOR DE CALCULO DEL EMPRESTAMO (EMPRUNT). DADOS *
000800*             : LAS FECHAS, LA DURACION ACORDADA, EL TIPO DE     *
000900*             : USUARIO Y LA TARIFA DEL DOCUMENTO, DEVUELVE DIAS *
001000*             : DE ATRASO, DIAS GRATIS, DIAS FACTURABLES, PRECIO *
001100*             : DE RENTA, PENALIDAD, MONTO TOTAL, DURACION A LA  *
001200*             : FECHA Y BANDERA DE ATRASO. ES INVOCADA (CALL)    *
001300*             : POR BLEMP01, BLPAG01 Y BLADM01; NO ABRE NINGUN   *
001400*             : ARCHIVO PROPIO.                                  *
001500* ARCHIVOS    : NO APLICA (TODO VIENE POR LINKAGE)               *
001600* ACCION (ES) : JR,JG,JF,PL,PE,MT,DC,ER (VER LK-FUNCTION)        *
001700* BPM/RATIONAL: 241098                                           *
001800* NOMBRE      : MOTOR DE CALCULO DE EMPRESTAMOS                  *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    BLEMPCL.
002300 AUTHOR.        ERICK RAMIREZ.
002400 INSTALLATION.  INFINITPAGES - DEPTO. DESARROLLO BATCH.
002500 DATE-WRITTEN.  16/04/2004.
002600 DATE-COMPILED.
002700 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
002800*-----------------------------------------------------------------
002900*   HISTORIA DE CAMBIOS                                         *
003000*-----------------------------------------------------------------
003100* 16/04/2004 PEDR ALTA DE LA SUBRUTINA, FUNCIONES JR/PL/PE/MT.    PEDR04  
003200* 08/11/2005 PEDR SE AGREGAN LAS FUNCIONES JG Y JF (DIAS GRATIS   PEDR05  
003300*                 Y DIAS FACTURABLES) POR NUEVA REGLA DE
003400*                 DURACION > 10 DIAS.
003500* 02/10/2006 PEDR SE AGREGA LA FUNCION DC (DUREE-EN-COURS) PARA   PEDR06  
003600*                 EL LISTADO DE EMPRESTAMOS ACTIVOS DE BLEMP01.
003700* 11/11/1998 PEDR AJUSTE DE SIGLO (Y2K) EN EL CALCULO DE DIAS;    PEDR98  
003800*                 SE PASA A FUNCTION INTEGER-OF-DATE CCYYMMDD.
003900* 19/07/2009 PEDR SE AGREGA LA FUNCION ER (ESTADO DE RETARDO)     PEDR09  
004000*                 REQUERIDA POR EL NUEVO MODULO DE PENALIDADES
004100*                 DE BLADM01 (GERER-PENALITES).
004200* 14/03/2012 PEDR BPM 241098: SE REDONDEA (ROUNDED) CADA COMPUTE  PEDR12  
004300*                 QUE PRODUCE MONTO, PETICION DE CONTRALORIA.
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*----------------------------------------------------------------*
005200*    TABLA DE TIPO DE USUARIO (JOURS GRATUITS) - COPY BLTIPOL    *
005300*----------------------------------------------------------------*
005400 COPY BLTIPOL.
005500*----------------------------------------------------------------*
005600*    CAMPOS DE TRABAJO DEL MOTOR DE CALCULO                     *
005700*----------------------------------------------------------------*
005800 01  WKS-CAMPOS-DE-TRABAJO.
005900     05  WKS-DIAS-RETARD             PIC S9(05) COMP VALUE 0.
006000     05  WKS-DIAS-GRATUITS           PIC S9(05) COMP VALUE 0.
006100     05  WKS-DIAS-FACTURABLES        PIC S9(05) COMP VALUE 0.
006200     05  WKS-DIAS-DUREE              PIC S9(05) COMP VALUE 0.
006300     05  WKS-PRIX-LOCATION           PIC S9(07)V99 COMP-3 VALUE 0.
006400     05  WKS-PENALITE                PIC S9(07)V99 COMP-3 VALUE 0.
006500     05  WKS-ENTERO-AUJOURDHUI       PIC S9(09) COMP.
006600     05  WKS-ENTERO-RETOUR           PIC S9(09) COMP.
006700     05  WKS-ENTERO-RETOUR-EFF       PIC S9(09) COMP.
006800     05  WKS-ENTERO-EMPRUNT          PIC S9(09) COMP.
006900     05  WKS-FECHA-REFERENCIA        PIC 9(08) VALUE ZEROES.
007000     05  WKS-FECHA-REFERENCIA-R REDEFINES
007100         WKS-FECHA-REFERENCIA.
007200         10  WKS-ANI-REFERENCIA      PIC 9(04).
007300         10  WKS-MES-REFERENCIA      PIC 9(02).
007400         10  WKS-DIA-REFERENCIA      PIC 9(02).
007500     05  WKS-FLAG-EN-RETARD          PIC X(01) VALUE 'N'.
007600         88  WKS-EST-EN-RETARD           VALUE 'Y'.
007700     05  WKS-FLAG-RETOURNE           PIC X(01) VALUE 'N'.
007800         88  WKS-LOAN-RETOURNE           VALUE 'Y'.
007900     05  FILLER                      PIC X(10).
008000*----------------------------------------------------------------*
008100*    LINKAGE SECTION - PARAMETROS DE ENTRADA / SALIDA            *
008200*----------------------------------------------------------------*
008300 LINKAGE SECTION.
008400 01  LK-BLEMPCL-PARMS.
008500     05  LK-FUNCTION                 PIC X(02).
008600         88  LK-FN-JOURS-RETARD          VALUE 'JR'.
008700         88  LK-FN-JOURS-GRATUITS        VALUE 'JG'.
008800         88  LK-FN-JOURS-FACTURABLES     VALUE 'JF'.
008900         88  LK-FN-PRIX-LOCATION         VALUE 'PL'.
009000         88  LK-FN-PENALITE              VALUE 'PE'.
009100         88  LK-FN-MONTANT-TOTAL         VALUE 'MT'.
009200         88  LK-FN-DUREE-EN-COURS        VALUE 'DC'.
009300         88  LK-FN-EST-EN-RETARD         VALUE 'ER'.
009400     05  LK-DATE-AUJOURDHUI          PIC 9(08).
009500     05  LK-EMP-DATE-EMPRUNT         PIC 9(08).
009600     05  LK-EMP-DATE-RETOUR          PIC 9(08).
009700     05  LK-EMP-DATE-RETOUR-EFF      PIC 9(08).
009800     05  LK-EMP-DUREE-MAX            PIC 9(03).
009900     05  LK-USR-TYPE                 PIC X(17).
010000     05  LK-DOC-PRIX-PAR-JOUR        PIC S9(05)V99 COMP-3.
010100     05  LK-DOC-EST-DEFINI           PIC X(01).
010200         88  LK-DOC-DEFINI               VALUE 'Y'.
010300     05  LK-RESULT-JOURS             PIC S9(05) COMP.
010400     05  LK-RESULT-MONTANT           PIC S9(07)V99 COMP-3.
010500     05  LK-RESULT-FLAG              PIC X(01).
010600         88  LK-RESULT-VRAI              VALUE 'Y'.
010700         88  LK-RESULT-FAUX              VALUE 'N'.
010800     05  LK-RETURN-CODE              PIC 9(02).
010900******************************************************************
011000 PROCEDURE DIVISION USING LK-BLEMPCL-PARMS.
011100******************************************************************
011200 000-MAIN SECTION.
011300     MOVE 0 TO LK-RETURN-CODE
011400     EVALUATE TRUE
011500        WHEN LK-FN-JOURS-RETARD
011600           PERFORM CALCULA-JOURS-RETARD
011700           MOVE WKS-DIAS-RETARD      TO LK-RESULT-JOURS
011800        WHEN LK-FN-JOURS-GRATUITS
011900           PERFORM CALCULA-JOURS-GRATUITS
012000           MOVE WKS-DIAS-GRATUITS    TO LK-RESULT-JOURS
012100        WHEN LK-FN-JOURS-FACTURABLES
012200           PERFORM CALCULA-JOURS-FACTURABLES
012300           MOVE WKS-DIAS-FACTURABLES TO LK-RESULT-JOURS
012400        WHEN LK-FN-PRIX-LOCATION
012500           PERFORM CALCULA-PRIX-LOCATION
012600           MOVE WKS-PRIX-LOCATION    TO LK-RESULT-MONTANT
012700        WHEN LK-FN-PENALITE
012800           PERFORM CALCULA-PENALITE
012900           MOVE WKS-PENALITE         TO LK-RESULT-MONTANT
013000        WHEN LK-FN-MONTANT-TOTAL
013100           PERFORM CALCULA-PRIX-LOCATION
013200           PERFORM CALCULA-PENALITE
013300           COMPUTE LK-RESULT-MONTANT ROUNDED =
013400                   WKS-PRIX-LOCATION + WKS-PENALITE
013500        WHEN LK-FN-DUREE-EN-COURS
013600           PERFORM CALCULA-DUREE-EN-COURS
013700           MOVE WKS-DIAS-DUREE       TO LK-RESULT-JOURS
013800        WHEN LK-FN-EST-EN-RETARD
013900           PERFORM VALIDA-EST-EN-RETARD
014000           IF WKS-EST-EN-RETARD
014100              SET LK-RESULT-VRAI TO TRUE
014200           ELSE
014300              SET LK-RESULT-FAUX TO TRUE
014400           END-IF
014500        WHEN OTHER
014600           MOVE 99 TO LK-RETURN-CODE
014700     END-EVALUATE
014800     GOBACK.
014900 000-MAIN-E. EXIT.
015000
015100******************************************************************
015200*         C A L C U L A   J O U R S   D E   R E T A R D          *
015300******************************************************************
015400 CALCULA-JOURS-RETARD SECTION.
015500     MOVE 0 TO WKS-DIAS-RETARD
015600     COMPUTE WKS-ENTERO-AUJOURDHUI =
015700             FUNCTION INTEGER-OF-DATE (LK-DATE-AUJOURDHUI)
015800     COMPUTE WKS-ENTERO-RETOUR =
015900             FUNCTION INTEGER-OF-DATE (LK-EMP-DATE-RETOUR)
016000     IF LK-EMP-DATE-RETOUR-EFF = 0
016100*--> TODAVIA NO SE HA DEVUELTO EL DOCUMENTO
016200        IF WKS-ENTERO-AUJOURDHUI > WKS-ENTERO-RETOUR
016300           COMPUTE WKS-DIAS-RETARD =
016400                   WKS-ENTERO-AUJOURDHUI - WKS-ENTERO-RETOUR
016500        END-IF
016600     ELSE
016700*--> YA SE DEVOLVIO, SE COMPARA CONTRA LA FECHA EFECTIVA
016800        COMPUTE WKS-ENTERO-RETOUR-EFF =
016900                FUNCTION INTEGER-OF-DATE (LK-EMP-DATE-RETOUR-EFF)
017000        IF WKS-ENTERO-RETOUR-EFF > WKS-ENTERO-RETOUR
017100           COMPUTE WKS-DIAS-RETARD =
017200                   WKS-ENTERO-RETOUR-EFF - WKS-ENTERO-RETOUR
017300        END-IF
017400     END-IF.
017500 CALCULA-JOURS-RETARD-E. EXIT.
017600
017700******************************************************************
017800*         C A L C U L A   J O U R S   G R A T U I T S            *
017900******************************************************************
018000 CALCULA-JOURS-GRATUITS SECTION.
018100     MOVE 0 TO WKS-DIAS-GRATUITS
018200     IF LK-EMP-DUREE-MAX > 10
018300        SET IX-TIPO-USAGER TO 1
018400        SEARCH TIPO-USAGER-LIG
018500           AT END
018600              MOVE 0 TO WKS-DIAS-GRATUITS
018700           WHEN TU-TYPE (IX-TIPO-USAGER) = LK-USR-TYPE
018800              MOVE TU-JOURS-GRATUITS (IX-TIPO-USAGER)
018900                                     TO WKS-DIAS-GRATUITS
019000        END-SEARCH
019100     END-IF.
019200 CALCULA-JOURS-GRATUITS-E. EXIT.
019300
019400******************************************************************
019500*         C A L C U L A   J O U R S   F A C T U R A B L E S      *
019600******************************************************************
019700 CALCULA-JOURS-FACTURABLES SECTION.
019800     PERFORM CALCULA-JOURS-GRATUITS
019900     COMPUTE WKS-DIAS-FACTURABLES =
020000             LK-EMP-DUREE-MAX - WKS-DIAS-GRATUITS
020100     IF WKS-DIAS-FACTURABLES < 0
020200        MOVE 0 TO WKS-DIAS-FACTURABLES
020300     END-IF.
020400 CALCULA-JOURS-FACTURABLES-E. EXIT.
020500
020600******************************************************************
020700*         C A L C U L A   P R I X   D E   L O C A T I O N        *
020800******************************************************************
020900 CALCULA-PRIX-LOCATION SECTION.
021000     MOVE 0 TO WKS-PRIX-LOCATION
021100     IF LK-DOC-DEFINI
021200        PERFORM CALCULA-JOURS-FACTURABLES
021300        COMPUTE WKS-PRIX-LOCATION ROUNDED =
021400                WKS-DIAS-FACTURABLES * LK-DOC-PRIX-PAR-JOUR
021500     END-IF.
021600 CALCULA-PRIX-LOCATION-E. EXIT.
021700
021800******************************************************************
021900*         C A L C U L A   P E N A L I T E   D E   R E T A R D    *
022000******************************************************************
022100 CALCULA-PENALITE SECTION.
022200     MOVE 0 TO WKS-PENALITE
022300     IF LK-DOC-DEFINI
022400        PERFORM CALCULA-JOURS-RETARD
022500        IF WKS-DIAS-RETARD > 0
022600           COMPUTE WKS-PENALITE ROUNDED =
022700                   WKS-DIAS-RETARD * LK-DOC-PRIX-PAR-JOUR * 2
022800        END-IF
022900     END-IF.
023000 CALCULA-PENALITE-E. EXIT.
023100
023200******************************************************************
023300*         C A L C U L A   D U R E E   E N   C O U R S            *
023400******************************************************************
023500 CALCULA-DUREE-EN-COURS SECTION.
023600     MOVE 0 TO WKS-DIAS-DUREE
023700     IF LK-EMP-DATE-RETOUR-EFF = 0
023800        MOVE LK-DATE-AUJOURDHUI TO WKS-FECHA-REFERENCIA
023900     ELSE
024000        MOVE LK-EMP-DATE-RETOUR-EFF TO WKS-FECHA-REFERENCIA
024100     END-IF
024200     COMPUTE WKS-ENTERO-EMPRUNT =
024300             FUNCTION INTEGER-OF-DATE (LK-EMP-DATE-EMPRUNT)
024400     COMPUTE WKS-ENTERO-AUJOURDHUI =
024500             FUNCTION INTEGER-OF-DATE (WKS-FECHA-REFERENCIA)
024600     COMPUTE WKS-DIAS-DUREE =
024700             WKS-ENTERO-AUJOURDHUI - WKS-ENTERO-EMPRUNT
024800     IF WKS-DIAS-DUREE < 0
024900        MOVE 0 TO WKS-DIAS-DUREE
025000     END-IF.
025100 CALCULA-DUREE-EN-COURS-E. EXIT.
025200
025300******************************************************************
025400*         V A L I D A   E S T   E N   R E T A R D                *
025500******************************************************************
025600 VALIDA-EST-EN-RETARD SECTION.
025700     SET WKS-LOAN-RETOURNE   TO FALSE
025800     SET WKS-EST-EN-RETARD   TO FALSE
025900     COMPUTE WKS-ENTERO-RETOUR =
026000             FUNCTION INTEGER-OF-DATE (LK-EMP-DATE-RETOUR)
026100     IF LK-EMP-DATE-RETOUR-EFF NOT = 0
026200        SET WKS-LOAN-RETOURNE TO TRUE
026300        COMPUTE WKS-ENTERO-RETOUR-EFF =
026400                FUNCTION INTEGER-OF-DATE (LK-EMP-DATE-RETOUR-EFF)
026500        IF WKS-ENTERO-RETOUR-EFF > WKS-ENTERO-RETOUR
026600           SET WKS-EST-EN-RETARD TO TRUE
026700        END-IF
026800     ELSE
026900        COMPUTE WKS-ENTERO-AUJOURDHUI =
027000                FUNCTION INTEGER-OF-DATE (LK-DATE-AUJOURDHUI)
027100        IF WKS-ENTERO-AUJOURDHUI > WKS-ENTERO-RETOUR
027200           SET WKS-EST-EN-RETARD TO TRUE
027300        END-IF
027400     END-IF.
027500 VALIDA-EST-EN-RETARD-E. EXIT.
