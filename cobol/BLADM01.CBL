000100******************************************************************
000200* FECHA       : 16/04/2004                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : INFINITPAGES / PRESTAMO DE DOCUMENTOS            *
000500* PROGRAMA    : BLADM01                                          *
000600* TIPO        : BATCH (PRINCIPAL)                                *
000700* DESCRIPCION : PROCESO DE ADMINISTRACION DEL CATALOGO. DA DE    *
000800*             : ALTA/BAJA/MODIFICACION A DOCUMENTOS SEGUN EL     *
000900*             : TIPO DE ADMIN QUE GRABE LA TARJETA DE CONTROL,   *
001000*             : EMITE LOS DOS REPORTES PERIODICOS, ARMA EL       *
001100*             : LISTADO DE PENALIDADES PENDIENTES, MODERA LAS    *
001200*             : RESENAS DE DOCUMENTOS Y VALIDA UN RETORNO.       *
001300* ARCHIVOS    : DOCUMENT=I-O, CATEGORIE=I-O, EMPRUNT=I-O,        *
001400*             : AVIS=I-O, RAPPORT-OUT=OUTPUT                     *
001500* ACCION (ES) : A(ALTA),M(MODIF),S(BAJA),E(RPT EMPRUNTS),        *
001600*             : C(RPT CONSULTATIONS),P(PENALIDADES),             *
001700*             : R(MODERA AVIS),V(VALIDA RETORNO)                 *
001800* PROGRAMA(S) : BLEMPCL, BLEMPRT                                 *
001900* BPM/RATIONAL: 241098                                           *
002000* NOMBRE      : PROCESO DE ADMINISTRACION DEL CATALOGO           *
002100* DESCRIPCION : MANTENIMIENTO                                    *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    BLADM01.
002500 AUTHOR.        ERICK RAMIREZ.
002600 INSTALLATION.  INFINITPAGES - DEPTO. DESARROLLO BATCH.
002700 DATE-WRITTEN.  16/04/2004.
002800 DATE-COMPILED.
002900 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
003000*-----------------------------------------------------------------
003100*   HISTORIA DE CAMBIOS                                         *
003200*-----------------------------------------------------------------
003300* 16/04/2004 PEDR ALTA DEL PROGRAMA, MANTENIMIENTO DE CATALOGO    PEDR04  
003400*                 (ACCIONES A/M/S) CON VALIDACION POR TIPO DE
003500*                 ADMIN (TABLA BLTIPOL).
003600* 08/11/2005 PEDR SE AGREGAN LOS REPORTES PERIODICOS (ACCIONES    PEDR05  
003700*                 E/C) SOBRE RAPPORT-OUT.
003800* 02/10/2006 PEDR SE AGREGA LA ACCION P (LISTADO DE PENALIDADES   PEDR06  
003900*                 PENDIENTES, CALL A BLEMPCL FUNCION ER/PE).
004000* 19/07/2009 PEDR SE AGREGA LA ACCION R (MODERA-AVIS) Y EL        PEDR09  
004100*                 RECALCULO DE DOC-NOTE-GLOBALE.
004200* 14/03/2012 PEDR SE AGREGA LA ACCION V (VALIDA-RETOUR), DELEGA   PEDR12  
004300*                 A LA SUBRUTINA COMPARTIDA BLEMPRT.
004400* 27/08/2015 PEDR SE QUITA EL FILTRO AVI-MODERADA DEL PROMEDIO   PEDR15  
004500*                 DE NOTAS (711), LA NOTA GLOBAL DEBE CONTEMPLAR
004600*                 TODOS LOS AVIS, MODERADOS O NO. BPM 255130.
004700* 27/08/2015 PEDR SE AGREGA VALIDACION DE PERMISO AL BORRAR UN    PEDR15  
004800*                 DOCUMENT (300), ANTES SOLO SE VALIDABA EN ALTA
004900*                 Y MODIFICACION. BPM 255131.
005000* 27/08/2015 PEDR LA RUTINA 020-VALIDA-PERMISO-REEL AHORA         PEDR15  
005100*                 DISTINGUE DOC-TYPE REEL DE NUMERIQUE Y VALIDA
005200*                 CONTRA TA-GERE-REEL-SI O TA-GERE-NUMERIQUE-SI
005300*                 SEGUN CORRESPONDA. ANTES SIEMPRE VALIDABA
005400*                 CONTRA REEL AUNQUE EL DOCUMENT FUERA DIGITAL.
005500*                 BPM 255131.
005600* 27/08/2015 PEDR LA ACCION P (610) YA NO FILTRA POR EL CAMPO    PEDR15  
005700*                 ALMACENADO EMP-PENALITE, QUE SOLO SE LLENA AL
005800*                 DEVOLVER O PAGAR EL EMPRUNT; AHORA RECALCULA LA
005900*                 PENALIDAD VIGENTE CONTRA BLEMPCL (ER/PE), IGUAL
006000*                 QUE YA HACIA 410 PARA EL RAPPORT-EMPRUNTS.
006100*                 BPM 255141.
006200* 27/08/2015 PEDR BPM 255146: LA ACCION E (400, RAPPORT DES
006300*                 EMPRUNTS) YA NO RECIBE LA PERIODE PRE-PARTIDA
006400*                 EN WKS-PARM-PERIODE-INI/FIN; LA TARJETA DE
006500*                 CONTROL AHORA TRAE WKS-PARM-PERIODE ('MOIS
006600*                 AAAA' O 'MM/AAAA') Y LA NUEVA RUTINA 405 LA
006700*                 ANALIZA EN EL RANGO DE FECHAS DEL MES CALENDARIO,
006800*                 CONTEMPLANDO FEVRIER BISIESTO.
006900*-----------------------------------------------------------------
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT DOCUMENT     ASSIGN TO DOCUMENT
007700            ORGANIZATION      IS RELATIVE
007800            ACCESS MODE       IS DYNAMIC
007900            RELATIVE KEY      IS WKS-REL-DOCUMENT
008000            FILE STATUS       IS FS-DOCUMENT
008100                                 FSE-DOCUMENT.
008200     SELECT CATEGORIE    ASSIGN TO CATEGORIE
008300            ORGANIZATION      IS RELATIVE
008400            ACCESS MODE       IS DYNAMIC
008500            RELATIVE KEY      IS WKS-REL-CATEGORIE
008600            FILE STATUS       IS FS-CATEGORIE
008700                                 FSE-CATEGORIE.
008800     SELECT EMPRUNT      ASSIGN TO EMPRUNT
008900            ORGANIZATION      IS RELATIVE
009000            ACCESS MODE       IS DYNAMIC
009100            RELATIVE KEY      IS WKS-REL-EMPRUNT
009200            FILE STATUS       IS FS-EMPRUNT
009300                                 FSE-EMPRUNT.
009400     SELECT AVIS         ASSIGN TO AVIS
009500            ORGANIZATION      IS RELATIVE
009600            ACCESS MODE       IS DYNAMIC
009700            RELATIVE KEY      IS WKS-REL-AVIS
009800            FILE STATUS       IS FS-AVIS
009900                                 FSE-AVIS.
010000     SELECT RAPPORT-OUT  ASSIGN TO RAPPORT
010100            ORGANIZATION      IS LINE SEQUENTIAL
010200            FILE STATUS       IS FS-RAPPORT.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600*1 -->MAESTRO DE DOCUMENTOS
010700 FD  DOCUMENT.
010800     COPY BLDOCM.
010900*2 -->MAESTRO DE CATEGORIAS
011000 FD  CATEGORIE.
011100     COPY BLCATM.
011200*3 -->MAESTRO DE EMPRESTAMOS
011300 FD  EMPRUNT.
011400     COPY BLEMPM.
011500*4 -->ARCHIVO DE RESENAS
011600 FD  AVIS.
011700     COPY BLAVIM.
011800*5 -->REPORTE PERIODICO DE SALIDA
011900 FD  RAPPORT-OUT
012000     RECORDING MODE IS F.
012100     COPY BLRPTL.
012200
012300 WORKING-STORAGE SECTION.
012400******************************************************************
012500*               TARJETA DE CONTROL (SYSIN)                       *
012600******************************************************************
012700 01  WKS-TARJETA-CONTROL.
012800     05  WKS-PARM-ACCION              PIC X(01).
012900         88  WKS-ACCION-AJOUTE-DOC         VALUE 'A'.
013000         88  WKS-ACCION-MODIFIE-DOC        VALUE 'M'.
013100         88  WKS-ACCION-SUPPRIME-DOC       VALUE 'S'.
013200         88  WKS-ACCION-RAPPORT-EMPRUNTS   VALUE 'E'.
013300         88  WKS-ACCION-RAPPORT-CONSULT    VALUE 'C'.
013400         88  WKS-ACCION-LISTE-PENALITES    VALUE 'P'.
013500         88  WKS-ACCION-MODERE-AVIS        VALUE 'R'.
013600         88  WKS-ACCION-VALIDA-RETOUR      VALUE 'V'.
013700     05  WKS-PARM-TIPO-ADMIN           PIC X(14).
013800     05  WKS-PARM-DOC-ID               PIC 9(09).
013900     05  WKS-PARM-DOC-TITRE            PIC X(80).
014000     05  WKS-PARM-DOC-AUTEUR           PIC X(60).
014100     05  WKS-PARM-DOC-TYPE             PIC X(01).
014200     05  WKS-PARM-CAT-ID               PIC 9(09).
014300     05  WKS-PARM-PRIX-PAR-JOUR        PIC S9(05)V99.
014400     05  WKS-PARM-AVI-ID                PIC 9(09).
014500     05  WKS-PARM-AVI-APPROUVE          PIC X(01).
014600         88  WKS-AVI-ES-APROBADA            VALUE 'Y'.
014700     05  WKS-PARM-EMP-ID                PIC 9(09).
014800     05  WKS-PARM-PERIODE              PIC X(15).
014900     05  FILLER                        PIC X(11).
015000******************************************************************
015100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015200******************************************************************
015300 01  WKS-FS-STATUS.
015400     02  FS-DOCUMENT                  PIC 9(02) VALUE ZEROES.
015500     02  FSE-DOCUMENT.
015600         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
015700         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
015800         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
015900     02  FS-CATEGORIE                 PIC 9(02) VALUE ZEROES.
016000     02  FSE-CATEGORIE.
016100         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
016200         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
016300         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
016400     02  FS-EMPRUNT                   PIC 9(02) VALUE ZEROES.
016500     02  FSE-EMPRUNT.
016600         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
016700         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
016800         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
016900     02  FS-AVIS                      PIC 9(02) VALUE ZEROES.
017000     02  FSE-AVIS.
017100         04  FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
017200         04  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
017300         04  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
017400     02  FS-RAPPORT                   PIC X(02) VALUE SPACES.
017500     05  FILLER                      PIC X(05) VALUE SPACES.
017600 77  WKS-REL-DOCUMENT                 PIC 9(09) COMP VALUE 0.
017700 77  WKS-REL-CATEGORIE                PIC 9(09) COMP VALUE 0.
017800 77  WKS-REL-EMPRUNT                  PIC 9(09) COMP VALUE 0.
017900 77  WKS-REL-AVIS                     PIC 9(09) COMP VALUE 0.
018000******************************************************************
018100*     TABLA DE TIPO DE ADMIN (PERMISOS) - COPY BLTIPOL            *
018200******************************************************************
018300 COPY BLTIPOL.
018400******************************************************************
018500*               CAMPOS DE TRABAJO DEL PROCESO                    *
018600******************************************************************
018700 01  WKS-CAMPOS-DE-TRABAJO.
018800     05  WKS-FIN-DOCUMENT             PIC 9(01) COMP VALUE 0.
018900         88  WKS-HAY-FIN-DOCUMENT          VALUE 1.
019000     05  WKS-FIN-EMPRUNT              PIC 9(01) COMP VALUE 0.
019100         88  WKS-HAY-FIN-EMPRUNT           VALUE 1.
019200     05  WKS-FIN-AVIS                 PIC 9(01) COMP VALUE 0.
019300         88  WKS-HAY-FIN-AVIS              VALUE 1.
019400     05  WKS-SW-PERMISO               PIC X(01) VALUE 'N'.
019500         88  WKS-TIENE-PERMISO             VALUE 'Y'.
019600     05  WKS-TIPO-DOC-PERMISO         PIC X(01) VALUE SPACES.
019700     05  WKS-SW-DOC-EMPRUNTS          PIC X(01) VALUE 'N'.
019800         88  WKS-DOCUMENTO-SIN-EMPRUNTS    VALUE 'N'.
019900         88  WKS-DOCUMENTO-CON-EMPRUNTS    VALUE 'Y'.
020000     05  WKS-FECHA-HOY                PIC 9(08).
020100     05  WKS-TOTAL-EMPRUNTS           PIC 9(05) COMP VALUE 0.
020200     05  WKS-TOTAL-RETARD             PIC 9(05) COMP VALUE 0.
020300     05  WKS-TOTAL-PENALITES          PIC S9(07)V99 COMP-3
020400                                       VALUE 0.
020500     05  WKS-TOTAL-CONSULTAS          PIC 9(09) COMP VALUE 0.
020600     05  WKS-DOC-MAS-CONSULTADO-ID    PIC 9(09) COMP VALUE 0.
020700     05  WKS-DOC-MAS-CONSULTADO-NOM   PIC X(40) VALUE SPACES.
020800     05  WKS-DOC-MAS-CONSULTAS        PIC 9(09) COMP VALUE 0.
020900     05  WKS-SUMA-NOTAS               PIC 9(05) COMP VALUE 0.
021000     05  WKS-CONTADOR-NOTAS           PIC 9(05) COMP VALUE 0.
021100     05  WKS-PARM-PERIODE-INI         PIC 9(08) VALUE 0.
021200     05  WKS-PARM-PERIODE-FIN         PIC 9(08) VALUE 0.
021300     05  WKS-PERIODE-MES              PIC 9(02) COMP VALUE 0.
021400     05  WKS-PERIODE-ANO              PIC 9(04) COMP VALUE 0.
021500     05  WKS-PERIODE-ULT-DIA          PIC 9(02) COMP VALUE 0.
021600     05  WKS-IDX-MES                  PIC 9(02) COMP VALUE 0.
021700     05  WKS-BISIESTO-Q               PIC 9(04) COMP VALUE 0.
021800     05  WKS-BISIESTO-R4              PIC 9(04) COMP VALUE 0.
021900     05  WKS-BISIESTO-R100            PIC 9(04) COMP VALUE 0.
022000     05  WKS-BISIESTO-R400            PIC 9(04) COMP VALUE 0.
022100     05  FILLER                       PIC X(10).
022200******************************************************************
022300*        PARAMETROS PASADOS A BLEMPCL (MOTOR DE CALCULO)         *
022400******************************************************************
022500 01  WKS-PARMS-BLEMPCL.
022600     05  WKS-CL-FUNCTION              PIC X(02).
022700     05  WKS-CL-DATE-AUJOURDHUI       PIC 9(08).
022800     05  WKS-CL-EMP-DATE-EMPRUNT      PIC 9(08).
022900     05  WKS-CL-EMP-DATE-RETOUR       PIC 9(08).
023000     05  WKS-CL-EMP-DATE-RETOUR-EFF   PIC 9(08).
023100     05  WKS-CL-EMP-DUREE-MAX         PIC 9(03).
023200     05  WKS-CL-USR-TYPE              PIC X(17).
023300     05  WKS-CL-DOC-PRIX-PAR-JOUR     PIC S9(05)V99 COMP-3.
023400     05  WKS-CL-DOC-EST-DEFINI        PIC X(01).
023500     05  WKS-CL-RESULT-JOURS          PIC S9(05) COMP.
023600     05  WKS-CL-RESULT-MONTANT        PIC S9(07)V99 COMP-3.
023700     05  WKS-CL-RESULT-FLAG           PIC X(01).
023800         88  WKS-CL-RESULT-VRAI           VALUE 'Y'.
023900     05  WKS-CL-RETURN-CODE           PIC 9(02).
024000******************************************************************
024100*      TABLA DE MESES PARA EL ANALISIS DE LA PERIODE DEL          *
024200*      RAPPORT DES EMPRUNTS (NOM DU MOIS + ANNEE)                 *
024300******************************************************************
024400 01  WKS-TABLA-MESES.
024500     05  FILLER                       PIC X(10) VALUE 'JANVIER   '.
024600     05  FILLER                       PIC X(10) VALUE 'FEVRIER   '.
024700     05  FILLER                       PIC X(10) VALUE 'MARS      '.
024800     05  FILLER                       PIC X(10) VALUE 'AVRIL     '.
024900     05  FILLER                       PIC X(10) VALUE 'MAI       '.
025000     05  FILLER                       PIC X(10) VALUE 'JUIN      '.
025100     05  FILLER                       PIC X(10) VALUE 'JUILLET   '.
025200     05  FILLER                       PIC X(10) VALUE 'AOUT      '.
025300     05  FILLER                       PIC X(10) VALUE 'SEPTEMBRE '.
025400     05  FILLER                       PIC X(10) VALUE 'OCTOBRE   '.
025500     05  FILLER                       PIC X(10) VALUE 'NOVEMBRE  '.
025600     05  FILLER                       PIC X(10) VALUE 'DECEMBRE  '.
025700 01  WKS-TABLA-MESES-R REDEFINES WKS-TABLA-MESES.
025800     05  WKS-NOM-MES                  PIC X(10) OCCURS 12 TIMES.
025900******************************************************************
026000*      TABLA DE DIAS POR MES (FEVRIER SE AJUSTA POR BISIESTO)     *
026100******************************************************************
026200 01  WKS-TABLA-DIAS-MES.
026300     05  FILLER                       PIC 9(02) VALUE 31.
026400     05  FILLER                       PIC 9(02) VALUE 28.
026500     05  FILLER                       PIC 9(02) VALUE 31.
026600     05  FILLER                       PIC 9(02) VALUE 30.
026700     05  FILLER                       PIC 9(02) VALUE 31.
026800     05  FILLER                       PIC 9(02) VALUE 30.
026900     05  FILLER                       PIC 9(02) VALUE 31.
027000     05  FILLER                       PIC 9(02) VALUE 31.
027100     05  FILLER                       PIC 9(02) VALUE 30.
027200     05  FILLER                       PIC 9(02) VALUE 31.
027300     05  FILLER                       PIC 9(02) VALUE 30.
027400     05  FILLER                       PIC 9(02) VALUE 31.
027500 01  WKS-TABLA-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
027600     05  WKS-DIAS-MES                 PIC 9(02) OCCURS 12 TIMES.
027700******************************************************************
027800*            PARAMETROS PASADOS A BLEMPRT (RETORNO)              *
027900******************************************************************
028000 01  WKS-PARMS-BLEMPRT.
028100     05  WKS-RT-EMP-ID                PIC 9(09).
028200     05  WKS-RT-DATE-AUJOURDHUI       PIC 9(08).
028300     05  WKS-RT-RETURN-CODE           PIC 9(02).
028400******************************************************************
028500 PROCEDURE DIVISION.
028600******************************************************************
028700 000-MAIN SECTION.
028800     PERFORM 010-INICIO
028900     EVALUATE TRUE
029000        WHEN WKS-ACCION-AJOUTE-DOC
029100           PERFORM 100-AJOUTE-DOCUMENT
029200        WHEN WKS-ACCION-MODIFIE-DOC
029300           PERFORM 200-MODIFIE-DOCUMENT
029400        WHEN WKS-ACCION-SUPPRIME-DOC
029500           PERFORM 300-SUPPRIME-DOCUMENT
029600        WHEN WKS-ACCION-RAPPORT-EMPRUNTS
029700           PERFORM 400-RAPPORT-EMPRUNTS
029800        WHEN WKS-ACCION-RAPPORT-CONSULT
029900           PERFORM 500-RAPPORT-CONSULTATIONS
030000        WHEN WKS-ACCION-LISTE-PENALITES
030100           PERFORM 600-LISTE-PENALITES
030200        WHEN WKS-ACCION-MODERE-AVIS
030300           PERFORM 700-MODERE-AVIS
030400        WHEN WKS-ACCION-VALIDA-RETOUR
030500           PERFORM 800-VALIDA-RETOUR
030600        WHEN OTHER
030700           DISPLAY 'BLADM01, ACCION DE CONTROL INVALIDA: '
030800                   WKS-PARM-ACCION
030900     END-EVALUATE
031000     PERFORM 900-FIN
031100     GOBACK.
031200 000-MAIN-E. EXIT.
031300
031400 010-INICIO SECTION.
031500     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
031600     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
031700     OPEN I-O DOCUMENT
031800     OPEN I-O CATEGORIE
031900     OPEN I-O EMPRUNT
032000     OPEN I-O AVIS.
032100 010-INICIO-E. EXIT.
032200
032300 900-FIN SECTION.
032400     CLOSE DOCUMENT CATEGORIE EMPRUNT AVIS.
032500 900-FIN-E. EXIT.
032600
032700******************************************************************
032800*   VALIDA EL PERMISO DEL TIPO DE ADMIN CONTRA BLTIPOL            *
032900******************************************************************
033000 020-VALIDA-PERMISO-REEL SECTION.
033100     SET WKS-SW-PERMISO TO 'N'
033200     SET IX-TIPO-ADMIN TO 1
033300     SEARCH TIPO-ADMIN-LIG
033400        AT END
033500           CONTINUE
033600        WHEN TA-TYPE (IX-TIPO-ADMIN) = WKS-PARM-TIPO-ADMIN
033700           IF WKS-TIPO-DOC-PERMISO = 'R'
033800              IF TA-GERE-REEL-SI (IX-TIPO-ADMIN)
033900                 SET WKS-TIENE-PERMISO TO TRUE
034000              END-IF
034100           ELSE
034200              IF TA-GERE-NUMERIQUE-SI (IX-TIPO-ADMIN)
034300                 SET WKS-TIENE-PERMISO TO TRUE
034400              END-IF
034500           END-IF
034600     END-SEARCH.
034700 020-VALIDA-PERMISO-REEL-E. EXIT.
034800
034900******************************************************************
035000*   1 0 0 - A C C I O N   A   ( A J O U T E   D O C U M E N T )  *
035100******************************************************************
035200 100-AJOUTE-DOCUMENT SECTION.
035300     MOVE WKS-PARM-DOC-TYPE TO WKS-TIPO-DOC-PERMISO
035400     PERFORM 020-VALIDA-PERMISO-REEL
035500     IF WKS-TIENE-PERMISO
035600        PERFORM 110-DETERMINA-PROXIMO-DOC-ID
035700        MOVE WKS-REL-DOCUMENT    TO DOC-ID
035800        MOVE WKS-PARM-DOC-TITRE  TO DOC-TITRE
035900        MOVE WKS-PARM-DOC-AUTEUR TO DOC-AUTEUR
036000        MOVE WKS-PARM-DOC-TYPE   TO DOC-TYPE
036100        MOVE WKS-PARM-CAT-ID     TO DOC-CATEGORIE-ID
036200        SET  DOC-DISPONIBLE-SI   TO TRUE
036300        MOVE WKS-PARM-PRIX-PAR-JOUR TO DOC-PRIX-PAR-JOUR
036400        MOVE 0                   TO DOC-NOMBRE-CONSULTATIONS
036500        MOVE 0                   TO DOC-NOMBRE-EMPRUNTS
036600        MOVE 0                   TO DOC-NOTE-GLOBALE
036700        WRITE REG-BLDOCM
036800            INVALID KEY
036900               DISPLAY 'BLADM01, ERROR AL GRABAR DOCUMENT: '
037000                       DOC-ID
037100        END-WRITE
037200        PERFORM 120-ACTUALIZA-CONTADOR-CATEGORIA
037300     ELSE
037400        DISPLAY 'BLADM01, ADMIN SIN PERMISO REAL PARA ALTA'
037500     END-IF.
037600 100-AJOUTE-DOCUMENT-E. EXIT.
037700
037800 110-DETERMINA-PROXIMO-DOC-ID SECTION.
037900     MOVE 0 TO WKS-REL-DOCUMENT
038000     MOVE 0 TO WKS-FIN-DOCUMENT
038100     PERFORM 111-BUSCA-ULTIMO-DOC-ID
038200             UNTIL WKS-HAY-FIN-DOCUMENT
038300     ADD 1 TO WKS-REL-DOCUMENT.
038400 110-DETERMINA-PROXIMO-DOC-ID-E. EXIT.
038500
038600 111-BUSCA-ULTIMO-DOC-ID SECTION.
038700     READ DOCUMENT NEXT RECORD
038800         AT END
038900            MOVE 1 TO WKS-FIN-DOCUMENT
039000     END-READ.
039100 111-BUSCA-ULTIMO-DOC-ID-E. EXIT.
039200
039300 120-ACTUALIZA-CONTADOR-CATEGORIA SECTION.
039400     MOVE WKS-PARM-CAT-ID TO WKS-REL-CATEGORIE
039500     READ CATEGORIE
039600         INVALID KEY
039700            DISPLAY 'BLADM01, CATEGORIE NO ENCONTRADA: '
039800                    WKS-PARM-CAT-ID
039900     END-READ
040000     IF FS-CATEGORIE = 0
040100        ADD 1 TO CAT-NOMBRE-DOCUMENTS
040200        REWRITE REG-BLCATM
040300            INVALID KEY
040400               DISPLAY 'BLADM01, ERROR AL REESCRIBIR '
040500                       'CATEGORIE: ' CAT-ID
040600        END-REWRITE
040700     END-IF.
040800 120-ACTUALIZA-CONTADOR-CATEGORIA-E. EXIT.
040900
041000******************************************************************
041100*   2 0 0 - A C C I O N   M   ( M O D I F I E   D O C U M E N T )*
041200******************************************************************
041300 200-MODIFIE-DOCUMENT SECTION.
041400     MOVE WKS-PARM-DOC-ID TO WKS-REL-DOCUMENT
041500     READ DOCUMENT
041600         INVALID KEY
041700            DISPLAY 'BLADM01, DOCUMENTO NO ENCONTRADO: '
041800                    WKS-PARM-DOC-ID
041900     END-READ
042000     IF FS-DOCUMENT = 0
042100        MOVE DOC-TYPE TO WKS-TIPO-DOC-PERMISO
042200        PERFORM 020-VALIDA-PERMISO-REEL
042300     END-IF
042400     IF FS-DOCUMENT = 0 AND WKS-TIENE-PERMISO
042500        MOVE WKS-PARM-DOC-TITRE     TO DOC-TITRE
042600        MOVE WKS-PARM-DOC-AUTEUR    TO DOC-AUTEUR
042700        MOVE WKS-PARM-PRIX-PAR-JOUR TO DOC-PRIX-PAR-JOUR
042800        REWRITE REG-BLDOCM
042900            INVALID KEY
043000               DISPLAY 'BLADM01, ERROR AL REESCRIBIR DOCUMENT: '
043100                       DOC-ID
043200        END-REWRITE
043300     ELSE
043400        IF FS-DOCUMENT = 0
043500           DISPLAY 'BLADM01, ADMIN SIN PERMISO PARA MODIFICAR'
043600        END-IF
043700     END-IF.
043800 200-MODIFIE-DOCUMENT-E. EXIT.
043900
044000******************************************************************
044100*   3 0 0 - A C C I O N   S   ( S U P P R I M E   D O C U M E N )*
044200******************************************************************
044300 300-SUPPRIME-DOCUMENT SECTION.
044400     MOVE WKS-PARM-DOC-ID TO WKS-REL-DOCUMENT
044500     READ DOCUMENT
044600         INVALID KEY
044700            DISPLAY 'BLADM01, DOCUMENTO NO ENCONTRADO: '
044800                    WKS-PARM-DOC-ID
044900     END-READ
045000     IF FS-DOCUMENT = 0
045100        MOVE DOC-TYPE TO WKS-TIPO-DOC-PERMISO
045200        PERFORM 020-VALIDA-PERMISO-REEL
045300     END-IF
045400     IF FS-DOCUMENT = 0 AND WKS-TIENE-PERMISO
045500        PERFORM 310-VERIFICA-SIN-EMPRUNTS-EN-COURS
045600        IF WKS-DOCUMENTO-SIN-EMPRUNTS
045700           DELETE DOCUMENT
045800               INVALID KEY
045900                  DISPLAY 'BLADM01, ERROR AL BORRAR DOCUMENT: '
046000                          DOC-ID
046100           END-DELETE
046200        ELSE
046300           DISPLAY 'BLADM01, NO SE PUEDE BORRAR, TIENE '
046400                   'EMPRESTAMOS EN CURSO: ' DOC-ID
046500        END-IF
046600     ELSE
046700        IF FS-DOCUMENT = 0
046800           DISPLAY 'BLADM01, ADMIN SIN PERMISO PARA BORRAR'
046900        END-IF
047000     END-IF.
047100 300-SUPPRIME-DOCUMENT-E. EXIT.
047200
047300 310-VERIFICA-SIN-EMPRUNTS-EN-COURS SECTION.
047400     SET WKS-DOCUMENTO-SIN-EMPRUNTS TO TRUE
047500     MOVE 0 TO WKS-FIN-EMPRUNT
047600     PERFORM 311-BUSCA-EMPRUNT-EN-COURS-DOC
047700             UNTIL WKS-HAY-FIN-EMPRUNT.
047800 310-VERIFICA-SIN-EMPRUNTS-EN-COURS-E. EXIT.
047900
048000 311-BUSCA-EMPRUNT-EN-COURS-DOC SECTION.
048100     READ EMPRUNT NEXT RECORD
048200         AT END
048300            MOVE 1 TO WKS-FIN-EMPRUNT
048400         NOT AT END
048500            IF EMP-DOC-ID = WKS-PARM-DOC-ID AND EMP-EN-COURS
048600               SET WKS-DOCUMENTO-CON-EMPRUNTS TO TRUE
048700            END-IF
048800     END-READ.
048900 311-BUSCA-EMPRUNT-EN-COURS-DOC-E. EXIT.
049000
049100******************************************************************
049200*   4 0 0 - A C C I O N   E   ( R A P P O R T   E M P R U N T S )*
049300******************************************************************
049400 400-RAPPORT-EMPRUNTS SECTION.
049500     OPEN OUTPUT RAPPORT-OUT
049600     PERFORM 405-ANALYSE-PERIODE-RAPPORT
049700     MOVE 0 TO WKS-TOTAL-EMPRUNTS
049800     MOVE 0 TO WKS-TOTAL-RETARD
049900     MOVE 0 TO WKS-TOTAL-PENALITES
050000     MOVE 0 TO WKS-FIN-EMPRUNT
050100     PERFORM 410-ACUMULA-EMPRUNT-PERIODE
050200             UNTIL WKS-HAY-FIN-EMPRUNT
050300     MOVE SPACES TO RPT-LINEA
050400     MOVE 'RAPPORT DES EMPRUNTS'    TO RPT-EMP-TITULO
050500     STRING WKS-PARM-PERIODE-INI ' - ' WKS-PARM-PERIODE-FIN
050600            DELIMITED BY SIZE INTO RPT-EMP-PERIODE
050700     WRITE REG-BLRPTL
050800     MOVE SPACES TO RPT-LINEA
050900     MOVE WKS-TOTAL-EMPRUNTS    TO RPT-EMP-TOTAL-EMPRUNTS
051000     MOVE WKS-TOTAL-RETARD      TO RPT-EMP-EN-RETARD
051100     MOVE WKS-TOTAL-PENALITES   TO RPT-EMP-TOTAL-PENALITES
051200     WRITE REG-BLRPTL
051300     CLOSE RAPPORT-OUT.
051400 400-RAPPORT-EMPRUNTS-E. EXIT.
051500
051600******************************************************************
051700*   4 0 5 - A N A L I S I S   D E   L A   P E R I O D E            *
051800*   TRANSFORMA WKS-PARM-PERIODE ('MOIS YYYY' O 'MM/YYYY') EN      *
051900*   WKS-PARM-PERIODE-INI / WKS-PARM-PERIODE-FIN (AAAAMMDD)        *
052000******************************************************************
052100 405-ANALYSE-PERIODE-RAPPORT SECTION.
052200     MOVE 0 TO WKS-PERIODE-MES
052300     MOVE 0 TO WKS-PERIODE-ANO
052400     IF WKS-PARM-PERIODE (3:1) = '/'
052500        MOVE WKS-PARM-PERIODE (1:2) TO WKS-PERIODE-MES
052600        MOVE WKS-PARM-PERIODE (4:4) TO WKS-PERIODE-ANO
052700     ELSE
052800        MOVE 1 TO WKS-IDX-MES
052900        PERFORM 406-BUSCA-MES-POR-NOMBRE
053000                UNTIL WKS-IDX-MES > 12 OR WKS-PERIODE-MES > 0
053100        MOVE WKS-PARM-PERIODE (12:4) TO WKS-PERIODE-ANO
053200     END-IF
053300     IF WKS-PERIODE-MES = 0
053400        DISPLAY 'BLADM01, PERIODE INVALIDA EN TARJETA DE '
053500                'CONTROL, SE ASUME EL MES 01: ' WKS-PARM-PERIODE
053600        MOVE 1 TO WKS-PERIODE-MES
053700     END-IF
053800     MOVE WKS-DIAS-MES (WKS-PERIODE-MES) TO WKS-PERIODE-ULT-DIA
053900     DIVIDE WKS-PERIODE-ANO BY 4   GIVING WKS-BISIESTO-Q
054000                                  REMAINDER WKS-BISIESTO-R4
054100     DIVIDE WKS-PERIODE-ANO BY 100 GIVING WKS-BISIESTO-Q
054200                                  REMAINDER WKS-BISIESTO-R100
054300     DIVIDE WKS-PERIODE-ANO BY 400 GIVING WKS-BISIESTO-Q
054400                                  REMAINDER WKS-BISIESTO-R400
054500     IF WKS-PERIODE-MES = 2 AND WKS-BISIESTO-R4 = 0 AND
054600        (WKS-BISIESTO-R100 NOT = 0 OR WKS-BISIESTO-R400 = 0)
054700        MOVE 29 TO WKS-PERIODE-ULT-DIA
054800     END-IF
054900     COMPUTE WKS-PARM-PERIODE-INI =
055000             WKS-PERIODE-ANO * 10000 + WKS-PERIODE-MES * 100 + 01
055100     COMPUTE WKS-PARM-PERIODE-FIN =
055200             WKS-PERIODE-ANO * 10000 + WKS-PERIODE-MES * 100
055300             + WKS-PERIODE-ULT-DIA.
055400 405-ANALYSE-PERIODE-RAPPORT-E. EXIT.
055500
055600 406-BUSCA-MES-POR-NOMBRE SECTION.
055700     IF WKS-PARM-PERIODE (1:10) = WKS-NOM-MES (WKS-IDX-MES)
055800        MOVE WKS-IDX-MES TO WKS-PERIODE-MES
055900     ELSE
056000        ADD 1 TO WKS-IDX-MES
056100     END-IF.
056200 406-BUSCA-MES-POR-NOMBRE-E. EXIT.
056300
056400 410-ACUMULA-EMPRUNT-PERIODE SECTION.
056500     READ EMPRUNT NEXT RECORD
056600         AT END
056700            MOVE 1 TO WKS-FIN-EMPRUNT
056800     END-READ
056900     IF NOT WKS-HAY-FIN-EMPRUNT
057000        IF EMP-DATE-EMPRUNT >= WKS-PARM-PERIODE-INI AND
057100           EMP-DATE-EMPRUNT <= WKS-PARM-PERIODE-FIN
057200           ADD 1 TO WKS-TOTAL-EMPRUNTS
057300           MOVE 'ER'                  TO WKS-CL-FUNCTION
057400           MOVE WKS-FECHA-HOY         TO WKS-CL-DATE-AUJOURDHUI
057500           MOVE EMP-DATE-RETOUR       TO WKS-CL-EMP-DATE-RETOUR
057600           MOVE EMP-DATE-RETOUR-EFFECTIVE
057700                                 TO WKS-CL-EMP-DATE-RETOUR-EFF
057800           CALL 'BLEMPCL' USING WKS-PARMS-BLEMPCL
057900           IF WKS-CL-RESULT-VRAI
058000              ADD 1 TO WKS-TOTAL-RETARD
058100           END-IF
058200           ADD EMP-PENALITE TO WKS-TOTAL-PENALITES
058300        END-IF
058400     END-IF.
058500 410-ACUMULA-EMPRUNT-PERIODE-E. EXIT.
058600
058700******************************************************************
058800*   5 0 0 - A C C I O N   C   ( R A P P O R T   C O N S U L T A )*
058900******************************************************************
059000 500-RAPPORT-CONSULTATIONS SECTION.
059100     OPEN OUTPUT RAPPORT-OUT
059200     MOVE 0 TO WKS-TOTAL-CONSULTAS
059300     MOVE 0 TO WKS-DOC-MAS-CONSULTAS
059400     MOVE 0 TO WKS-FIN-DOCUMENT
059500     PERFORM 510-ACUMULA-CONSULTA-DOCUMENTO
059600             UNTIL WKS-HAY-FIN-DOCUMENT
059700     MOVE SPACES TO RPT-LINEA
059800     MOVE 'RAPPORT DES CONSULTATIONS' TO RPT-CON-TITULO
059900     STRING WKS-PARM-PERIODE-INI ' - ' WKS-PARM-PERIODE-FIN
060000            DELIMITED BY SIZE INTO RPT-CON-PERIODE
060100     WRITE REG-BLRPTL
060200     MOVE SPACES TO RPT-LINEA
060300     MOVE WKS-TOTAL-CONSULTAS       TO RPT-CON-TOTAL
060400     MOVE WKS-DOC-MAS-CONSULTADO-NOM TO RPT-CON-DOC-TITULO
060500     MOVE WKS-DOC-MAS-CONSULTAS     TO RPT-CON-DOC-CONSULTAS
060600     WRITE REG-BLRPTL
060700     CLOSE RAPPORT-OUT.
060800 500-RAPPORT-CONSULTATIONS-E. EXIT.
060900
061000 510-ACUMULA-CONSULTA-DOCUMENTO SECTION.
061100     READ DOCUMENT NEXT RECORD
061200         AT END
061300            MOVE 1 TO WKS-FIN-DOCUMENT
061400     END-READ
061500     IF NOT WKS-HAY-FIN-DOCUMENT
061600        ADD DOC-NOMBRE-CONSULTATIONS TO WKS-TOTAL-CONSULTAS
061700        IF DOC-NOMBRE-CONSULTATIONS > WKS-DOC-MAS-CONSULTAS
061800           MOVE DOC-NOMBRE-CONSULTATIONS
061900                                  TO WKS-DOC-MAS-CONSULTAS
062000           MOVE DOC-ID            TO WKS-DOC-MAS-CONSULTADO-ID
062100           MOVE DOC-TITRE (1:40)  TO WKS-DOC-MAS-CONSULTADO-NOM
062200        END-IF
062300     END-IF.
062400 510-ACUMULA-CONSULTA-DOCUMENTO-E. EXIT.
062500
062600******************************************************************
062700*   6 0 0 - A C C I O N   P   ( L I S T E   P E N A L I T E S )  *
062800******************************************************************
062900 600-LISTE-PENALITES SECTION.
063000     MOVE 0 TO WKS-FIN-EMPRUNT
063100     PERFORM 610-LISTA-PENALITE-EMPRUNT
063200             UNTIL WKS-HAY-FIN-EMPRUNT.
063300 600-LISTE-PENALITES-E. EXIT.
063400
063500 610-LISTA-PENALITE-EMPRUNT SECTION.
063600     READ EMPRUNT NEXT RECORD
063700         AT END
063800            MOVE 1 TO WKS-FIN-EMPRUNT
063900     END-READ
064000     IF NOT WKS-HAY-FIN-EMPRUNT
064100        IF EMP-NON-PAYE
064200           PERFORM 611-CALCULA-PENALITE-VIGENTE-EMP
064300           IF WKS-CL-RESULT-MONTANT > 0
064400              DISPLAY 'BLADM01, PENALITE PENDIENTE - EMPRUNT '
064500                      EMP-ID ' USR ' EMP-USR-ID
064600                      ' MONTO ' WKS-CL-RESULT-MONTANT
064700           END-IF
064800        END-IF
064900     END-IF.
065000 610-LISTA-PENALITE-EMPRUNT-E. EXIT.
065100
065200******************************************************************
065300*   RECALCULA LA PENALIDAD VIGENTE CONTRA BLEMPCL (FUNCIONES ER/  *
065400*   PE), EN LUGAR DE CONFIAR EN EMP-PENALITE ALMACENADO, QUE SOLO *
065500*   SE LLENA AL DEVOLVER O PAGAR EL EMPRUNT (BPM 255141).        *
065600******************************************************************
065700 611-CALCULA-PENALITE-VIGENTE-EMP SECTION.
065800     MOVE EMP-DOC-ID TO WKS-REL-DOCUMENT
065900     READ DOCUMENT
066000         INVALID KEY
066100            DISPLAY 'BLADM01, DOCUMENT NO ENCONTRADO PARA '
066200                    'PENALITE: ' EMP-DOC-ID
066300     END-READ
066400     MOVE SPACES TO WKS-CL-DOC-EST-DEFINI
066500     IF FS-DOCUMENT = 0
066600        MOVE 'Y'               TO WKS-CL-DOC-EST-DEFINI
066700        MOVE DOC-PRIX-PAR-JOUR TO WKS-CL-DOC-PRIX-PAR-JOUR
066800     ELSE
066900        MOVE 'N'               TO WKS-CL-DOC-EST-DEFINI
067000        MOVE 0                 TO WKS-CL-DOC-PRIX-PAR-JOUR
067100     END-IF
067200     MOVE 'ER'                      TO WKS-CL-FUNCTION
067300     MOVE WKS-FECHA-HOY             TO WKS-CL-DATE-AUJOURDHUI
067400     MOVE EMP-DATE-RETOUR           TO WKS-CL-EMP-DATE-RETOUR
067500     MOVE EMP-DATE-RETOUR-EFFECTIVE TO WKS-CL-EMP-DATE-RETOUR-EFF
067600     CALL 'BLEMPCL' USING WKS-PARMS-BLEMPCL
067700     IF WKS-CL-RESULT-VRAI
067800        MOVE 'PE'                      TO WKS-CL-FUNCTION
067900        MOVE WKS-FECHA-HOY             TO WKS-CL-DATE-AUJOURDHUI
068000        MOVE EMP-DATE-EMPRUNT          TO WKS-CL-EMP-DATE-EMPRUNT
068100        MOVE EMP-DATE-RETOUR           TO WKS-CL-EMP-DATE-RETOUR
068200        MOVE EMP-DATE-RETOUR-EFFECTIVE
068300                               TO WKS-CL-EMP-DATE-RETOUR-EFF
068400        MOVE EMP-DUREE-MAX             TO WKS-CL-EMP-DUREE-MAX
068500        CALL 'BLEMPCL' USING WKS-PARMS-BLEMPCL
068600     ELSE
068700        MOVE 0 TO WKS-CL-RESULT-MONTANT
068800     END-IF.
068900 611-CALCULA-PENALITE-VIGENTE-EMP-E. EXIT.
069000
069100******************************************************************
069200*   7 0 0 - A C C I O N   R   ( M O D E R E   A V I S )          *
069300******************************************************************
069400 700-MODERE-AVIS SECTION.
069500     MOVE WKS-PARM-AVI-ID TO WKS-REL-AVIS
069600     READ AVIS
069700         INVALID KEY
069800            DISPLAY 'BLADM01, AVIS NO ENCONTRADA: '
069900                    WKS-PARM-AVI-ID
070000     END-READ
070100     IF FS-AVIS = 0
070200        IF WKS-AVI-ES-APROBADA
070300           SET AVI-MODERADA TO TRUE
070400           REWRITE REG-BLAVIM
070500               INVALID KEY
070600                  DISPLAY 'BLADM01, ERROR AL REESCRIBIR AVIS: '
070700                          AVI-ID
070800           END-REWRITE
070900           PERFORM 710-RECALCULA-NOTE-GLOBALE
071000        ELSE
071100           DELETE AVIS
071200               INVALID KEY
071300                  DISPLAY 'BLADM01, ERROR AL BORRAR AVIS: '
071400                          AVI-ID
071500           END-DELETE
071600        END-IF
071700     END-IF.
071800 700-MODERE-AVIS-E. EXIT.
071900
072000 710-RECALCULA-NOTE-GLOBALE SECTION.
072100     MOVE AVI-DOC-ID TO WKS-PARM-DOC-ID
072200     MOVE 0 TO WKS-SUMA-NOTAS
072300     MOVE 0 TO WKS-CONTADOR-NOTAS
072400     MOVE 0 TO WKS-FIN-AVIS
072500     PERFORM 711-ACUMULA-NOTA-MODERADA
072600             UNTIL WKS-HAY-FIN-AVIS
072700     MOVE WKS-PARM-DOC-ID TO WKS-REL-DOCUMENT
072800     READ DOCUMENT
072900         INVALID KEY
073000            DISPLAY 'BLADM01, DOCUMENTO NO ENCONTRADO AL '
073100                    'RECALCULAR NOTA: ' WKS-PARM-DOC-ID
073200     END-READ
073300     IF FS-DOCUMENT = 0 AND WKS-CONTADOR-NOTAS > 0
073400        COMPUTE DOC-NOTE-GLOBALE ROUNDED =
073500                WKS-SUMA-NOTAS / WKS-CONTADOR-NOTAS
073600        REWRITE REG-BLDOCM
073700            INVALID KEY
073800               DISPLAY 'BLADM01, ERROR AL REESCRIBIR DOCUMENT: '
073900                       DOC-ID
074000        END-REWRITE
074100     END-IF.
074200 710-RECALCULA-NOTE-GLOBALE-E. EXIT.
074300
074400 711-ACUMULA-NOTA-MODERADA SECTION.
074500     READ AVIS NEXT RECORD
074600         AT END
074700            MOVE 1 TO WKS-FIN-AVIS
074800     END-READ
074900     IF NOT WKS-HAY-FIN-AVIS
075000        IF AVI-DOC-ID = WKS-PARM-DOC-ID
075100           ADD AVI-NOTE TO WKS-SUMA-NOTAS
075200           ADD 1        TO WKS-CONTADOR-NOTAS
075300        END-IF
075400     END-IF.
075500 711-ACUMULA-NOTA-MODERADA-E. EXIT.
075600
075700******************************************************************
075800*   8 0 0 - A C C I O N   V   ( V A L I D A   R E T O U R )      *
075900******************************************************************
076000 800-VALIDA-RETOUR SECTION.
076100     MOVE WKS-PARM-EMP-ID TO WKS-RT-EMP-ID
076200     MOVE WKS-FECHA-HOY   TO WKS-RT-DATE-AUJOURDHUI
076300     CLOSE DOCUMENT EMPRUNT
076400     CALL 'BLEMPRT' USING WKS-PARMS-BLEMPRT
076500     OPEN I-O DOCUMENT
076600     OPEN I-O EMPRUNT
076700     EVALUATE WKS-RT-RETURN-CODE
076800        WHEN 0
076900           DISPLAY 'BLADM01, RETORNO VALIDADO POR ADMIN: '
077000                   WKS-PARM-EMP-ID
077100        WHEN 1
077200           DISPLAY 'BLADM01, EMPRESTAMO YA HABIA SIDO '
077300                   'RETORNADO: ' WKS-PARM-EMP-ID
077400        WHEN 2
077500           DISPLAY 'BLADM01, EMPRESTAMO NO ENCONTRADO: '
077600                   WKS-PARM-EMP-ID
077700     END-EVALUATE.
077800 800-VALIDA-RETOUR-E. EXIT.
