000100******************************************************************
000200*               C O P Y   B L U S R M                            *
000300*  MAESTRO DE USUARIOS (PRESTATARIOS) DEL SISTEMA INFINITPAGES.  *
000400*  INCLUIDO POR FD UTILISATEUR EN LOS PROGRAMAS BLEMP01, BLEMPCL,*
000500*  BLEMPRT, BLPAG01, BLADM01 Y BLSAD01.                          *
000600******************************************************************
000700* FECHA       : 03/02/1989                                       *
000800* PROGRAMADOR : J. BARRIENTOS (JB)                               *
000900* DESCRIPCION : ALTA INICIAL DEL LAYOUT DEL MAESTRO DE USUARIOS  *
001000*             : PARA EL PROYECTO DE PRESTAMO DE DOCUMENTOS.      *
001100******************************************************************
001200*-----------------------------------------------------------------
001300*   HISTORIA DE CAMBIOS DEL COPY                                PEDR
001400*-----------------------------------------------------------------
001500* 03/02/1989 JB   ALTA DEL LAYOUT ORIGINAL, 3 TIPOS DE USUARIO.
001600* 14/09/1991 RDZ  SE AGREGA USR-SOLDE-A-PAYER EMPACADO COMP-3.
001700* 22/01/1994 MCG  SE AGREGA BLOQUE DE AUDITORIA (CREACION/MODIF).
001800* 19/06/1997 JB   SE AMPLIA USR-EMAIL DE X(40) A X(60) POR
001900*                 REQUERIMIENTO DE CORREO INSTITUCIONAL.
002000* 11/11/1998 PEDR AJUSTE DE SIGLO (Y2K) EN BLOQUE DE AUDITORIA,   PEDR98  
002100*                 FECHAS PASAN A FORMATO CCYYMMDD EN TODO EL COPY.
002200* 27/03/2001 PEDR SE AGREGAN 88-NIVEL DE TIPO DE USUARIO PARA     PEDR01  
002300*                 EVITAR COMPARACIONES LITERALES EN LOS PROGRAMAS.
002400*-----------------------------------------------------------------
002500 01  REG-BLUSRM.
002600*----------------------------------------------------------------*
002700*    LLAVE PRIMARIA DEL MAESTRO                                  *
002800*----------------------------------------------------------------*
002900     05  USR-ID                      PIC 9(09).
003000     05  USR-NOM                     PIC X(40).
003100     05  USR-EMAIL                   PIC X(60).
003200*----------------------------------------------------------------*
003300*    CLASIFICACION DEL USUARIO Y LIMITES DERIVADOS               *
003400*----------------------------------------------------------------*
003500     05  USR-TYPE                    PIC X(17).
003600         88  USR-TIPO-NORMAL             VALUE 'PERSONNE_NORMALE'.
003700         88  USR-TIPO-ETUDIANT           VALUE 'ETUDIANT         '.
003800         88  USR-TIPO-ENSEIGNANT         VALUE 'ENSEIGNANT       '.
003900     05  USR-LIMITE-EMPRUNTS         PIC 9(03).
004000     05  USR-DUREE-EMPRUNT-JOURS     PIC 9(03).
004100     05  USR-JOURS-GRATUITS          PIC 9(03).
004200*----------------------------------------------------------------*
004300*    SALDO DE PENALIDADES PENDIENTES DE PAGO (NUNCA NEGATIVO)    *
004400*----------------------------------------------------------------*
004500     05  USR-SOLDE-A-PAYER           PIC S9(07)V99 COMP-3.
004600*----------------------------------------------------------------*
004700*    INDICADOR DE CUENTA ACTIVA                                  *
004800*----------------------------------------------------------------*
004900     05  USR-EST-ACTIF               PIC X(01).
005000         88  USR-ACTIVO                  VALUE 'Y'.
005100         88  USR-INACTIVO                VALUE 'N'.
005200*----------------------------------------------------------------*
005300*    BLOQUE DE AUDITORIA DE MANTENIMIENTO DEL REGISTRO           *
005400*----------------------------------------------------------------*
005500     05  USR-DATOS-AUDITORIA.
005600         10  USR-FECHA-CREACION      PIC 9(08).
005700         10  USR-FECHA-ULT-MODIF     PIC 9(08).
005800         10  USR-FECHA-ULT-MODIF-R REDEFINES
005900             USR-FECHA-ULT-MODIF.
006000             15  USR-ANI-ULT-MODIF   PIC 9(04).
006100             15  USR-MES-ULT-MODIF   PIC 9(02).
006200             15  USR-DIA-ULT-MODIF   PIC 9(02).
006300         10  USR-PROGRAMA-ULT-MODIF  PIC X(08).
006400*----------------------------------------------------------------*
006500*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL MAESTRO       *
006600*----------------------------------------------------------------*
006700     05  FILLER                      PIC X(20).
