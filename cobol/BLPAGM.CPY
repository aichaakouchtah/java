000100******************************************************************
000200*               C O P Y   B L P A G M                            *
000300*  REGISTRO DE PAGOS (PENALIDADES Y PAGOS GENERALES).            *
000400*  INCLUIDO POR FD PAIEMENT EN LOS PROGRAMAS BLPAG01 Y BLADM01.  *
000500******************************************************************
000600*-----------------------------------------------------------------
000700*   HISTORIA DE CAMBIOS DEL COPY                                PEDR
000800*-----------------------------------------------------------------
000900* 30/05/1992 RDZ  ALTA DEL LAYOUT ORIGINAL DE PAGOS.
001000* 22/01/1994 MCG  SE AGREGA PAI-REFERENCIA UNICA GENERADA.
001100* 11/11/1998 PEDR AJUSTE DE SIGLO (Y2K), PAI-DATE-PAIEMENT PASA A PEDR98  
001200*                 CCYYMMDD Y SE AGREGA EL REDEFINES DE FECHA.
001300* 09/01/2007 PEDR SE AMPLIA PAI-MOTIF DE X(30) A X(60) POR        PEDR07  
001400*                 REQUERIMIENTO DE DESCRIPCIONES MAS DETALLADAS.
001500*-----------------------------------------------------------------
001600 01  REG-BLPAGM.
001700*----------------------------------------------------------------*
001800*    LLAVE PRIMARIA Y LLAVE FORANEA AL EMPRESTAMO (0=NO APLICA)  *
001900*----------------------------------------------------------------*
002000     05  PAI-ID                      PIC 9(09).
002100     05  PAI-USR-ID                  PIC 9(09).
002200     05  PAI-EMP-ID                  PIC 9(09).
002300     05  PAI-MONTANT                 PIC S9(07)V99 COMP-3.
002400*----------------------------------------------------------------*
002500*    FECHA DEL PAGO, FORMATO CCYYMMDD                            *
002600*----------------------------------------------------------------*
002700     05  PAI-DATE-PAIEMENT           PIC 9(08).
002800     05  PAI-DATE-PAIEMENT-R REDEFINES
002900         PAI-DATE-PAIEMENT.
003000         10  PAI-ANI-PAIEMENT        PIC 9(04).
003100         10  PAI-MES-PAIEMENT        PIC 9(02).
003200         10  PAI-DIA-PAIEMENT        PIC 9(02).
003300*----------------------------------------------------------------*
003400*    METODO Y ESTADO DEL PAGO                                    *
003500*----------------------------------------------------------------*
003600     05  PAI-METHODE                 PIC X(10).
003700         88  PAI-EN-ESPECES              VALUE 'ESPECES   '.
003800         88  PAI-EN-CARTE                VALUE 'CARTE     '.
003900         88  PAI-EN-CHEQUE               VALUE 'CHEQUE    '.
004000         88  PAI-EN-VIREMENT             VALUE 'VIREMENT  '.
004100     05  PAI-STATUT                  PIC X(10).
004200         88  PAI-ATTENTE                 VALUE 'EN_ATTENTE'.
004300         88  PAI-VALIDE                  VALUE 'VALIDE    '.
004400         88  PAI-ANNULE                  VALUE 'ANNULE    '.
004500     05  PAI-REFERENCE                PIC X(40).
004600     05  PAI-MOTIF                    PIC X(60).
004700*----------------------------------------------------------------*
004800*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL REGISTRO      *
004900*----------------------------------------------------------------*
005000     05  FILLER                      PIC X(10).
