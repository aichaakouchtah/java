000100******************************************************************
000200*               C O P Y   B L E M P M                            *
000300*  REGISTRO DE EMPRESTAMOS (PRESTAMOS DE DOCUMENTOS).            *
000400*  INCLUIDO POR FD EMPRUNT EN LOS PROGRAMAS BLEMP01, BLEMPCL,    *
000500*  BLEMPRT, BLPAG01, BLNOT01 Y BLADM01.                          *
000600******************************************************************
000700*-----------------------------------------------------------------
000800*   HISTORIA DE CAMBIOS DEL COPY                                PEDR
000900*-----------------------------------------------------------------
001000* 10/02/1989 JB   ALTA DEL LAYOUT ORIGINAL DE EMPRESTAMOS.
001100* 14/09/1991 RDZ  SE AGREGAN EMP-PENALITE Y EMP-STATUT-PAIEMENT
001200*                 PARA ENLAZAR CON EL MODULO DE PAGOS.
001300* 22/01/1994 MCG  SE AGREGA EMP-MONTANT-PAYE.
001400* 11/11/1998 PEDR AJUSTE DE SIGLO (Y2K): LAS 3 FECHAS DEL         PEDR98  
001500*                 REGISTRO PASAN DE AAMMDD A CCYYMMDD Y SE
001600*                 AGREGAN LOS REDEFINES DE DESCOMPOSICION.
001700* 05/05/2002 PEDR SE AGREGA EMP-DUREE-MAX PARA NO DEPENDER DEL    PEDR02  
001800*                 MAESTRO DE USUARIO AL RECALCULAR LA FECHA DE
001900*                 RETORNO.
002000*-----------------------------------------------------------------
002100 01  REG-BLEMPM.
002200*----------------------------------------------------------------*
002300*    LLAVE PRIMARIA Y LLAVES FORANEAS                            *
002400*----------------------------------------------------------------*
002500     05  EMP-ID                      PIC 9(09).
002600     05  EMP-USR-ID                  PIC 9(09).
002700     05  EMP-DOC-ID                  PIC 9(09).
002800*----------------------------------------------------------------*
002900*    FECHAS DEL EMPRESTAMO, FORMATO CCYYMMDD                     *
003000*----------------------------------------------------------------*
003100     05  EMP-DATE-EMPRUNT            PIC 9(08).
003200     05  EMP-DATE-EMPRUNT-R REDEFINES
003300         EMP-DATE-EMPRUNT.
003400         10  EMP-ANI-EMPRUNT         PIC 9(04).
003500         10  EMP-MES-EMPRUNT         PIC 9(02).
003600         10  EMP-DIA-EMPRUNT         PIC 9(02).
003700     05  EMP-DATE-RETOUR             PIC 9(08).
003800     05  EMP-DATE-RETOUR-R REDEFINES
003900         EMP-DATE-RETOUR.
004000         10  EMP-ANI-RETOUR          PIC 9(04).
004100         10  EMP-MES-RETOUR          PIC 9(02).
004200         10  EMP-DIA-RETOUR          PIC 9(02).
004300     05  EMP-DATE-RETOUR-EFFECTIVE   PIC 9(08).
004400     05  EMP-DATE-RETOUR-EFFECTIVE-R REDEFINES
004500         EMP-DATE-RETOUR-EFFECTIVE.
004600         10  EMP-ANI-RETOUR-EFF      PIC 9(04).
004700         10  EMP-MES-RETOUR-EFF      PIC 9(02).
004800         10  EMP-DIA-RETOUR-EFF      PIC 9(02).
004900*----------------------------------------------------------------*
005000*    ESTADO DEL EMPRESTAMO Y DURACION ACORDADA                   *
005100*----------------------------------------------------------------*
005200     05  EMP-ETAT                    PIC X(09).
005300         88  EMP-EN-COURS                VALUE 'EN_COURS '.
005400         88  EMP-RETOURNE                VALUE 'RETOURNE '.
005500     05  EMP-DUREE-MAX               PIC 9(03).
005600*----------------------------------------------------------------*
005700*    PENALIDAD Y ESTADO DE PAGO                                  *
005800*----------------------------------------------------------------*
005900     05  EMP-PENALITE                PIC S9(07)V99 COMP-3.
006000     05  EMP-STATUT-PAIEMENT         PIC X(10).
006100         88  EMP-NON-PAYE                VALUE 'NON_PAYE  '.
006200         88  EMP-PAYE                    VALUE 'PAYE      '.
006300     05  EMP-MONTANT-PAYE            PIC S9(07)V99 COMP-3.
006400*----------------------------------------------------------------*
006500*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL REGISTRO      *
006600*----------------------------------------------------------------*
006700     05  FILLER                      PIC X(15).
